000100*    FDROOM.CBL
000200*    ROOM MASTER RECORD.  ONE ROOM ROW PER LODGING UNIT.
000300*    KEPT IN ROOM-ID SEQUENCE ON DISK SO IT LOADS STRAIGHT
000400*    INTO ROOM-TABLE WITHOUT AN EXTRA SORT STEP.
000500*
000600    FD  ROOM-FILE
000700        LABEL RECORDS ARE STANDARD.
000800    01  ROOM-RECORD.
000900        05  RM-ID                   PIC 9(09).
001000        05  RM-CODE                 PIC X(30).
001100        05  RM-FLOOR                PIC X(30).
001200        05  RM-STATUS               PIC X(20).
001300            88  RM-AVAILABLE            VALUE "AVAILABLE".
001400            88  RM-OCCUPIED             VALUE "OCCUPIED".
001500        05  RM-AREA-ID              PIC 9(09).
001600        05  RM-CURRENT-PRICE        PIC S9(10)V99 COMP-3.
001700        05  RM-AREA-SIZE            PIC S9(06)V99 COMP-3.
001800        05  RM-DATE-FIELDS.
001900            10  RM-LAST-UPDATED-DATE    PIC 9(08).
002000            10  FILLER REDEFINES RM-LAST-UPDATED-DATE.
002100                15  RM-LUD-CCYY         PIC 9(04).
002200                15  RM-LUD-MM           PIC 9(02).
002300                15  RM-LUD-DD           PIC 9(02).
002400        05  FILLER                  PIC X(15).

000100*    PL-REWRITE-INVOICE-TABLE.CBL
000200*    NEW INVOICES BUILT DURING THE RUN ARE APPENDED ONTO THE
000300*    END OF INVOICE-TABLE (UNSORTED).  AT END OF RUN THE
000400*    WHOLE TABLE IS WRITTEN OUT TO NEW-INVOICE-FILE AND A
000500*    SORT VERB PUTS IT BACK INTO ROOM/YEAR/MONTH SEQUENCE ON
000600*    INVOICE-FILE FOR THE NEXT RUN - SEE THE SORT STATEMENT
000700*    IN THE MAIN PARAGRAPH OF THE CALLING PROGRAM.
000800*
000900APPEND-NEW-INVOICE-ENTRY.
001000
001100    ADD 1 TO ITT-COUNT.
001200    MOVE WS-NEW-INV-ID              TO ITT-ID (ITT-COUNT).
001300    MOVE WS-NEW-INV-ROOM-ID         TO ITT-ROOM-ID (ITT-COUNT).
001400    MOVE WS-NEW-INV-TENANT-ID       TO ITT-TENANT-ID (ITT-COUNT).
001500    MOVE WS-NEW-INV-MONTH           TO ITT-MONTH (ITT-COUNT).
001600    MOVE WS-NEW-INV-YEAR            TO ITT-YEAR (ITT-COUNT).
001700    MOVE WS-NEW-INV-ROOM-COST       TO ITT-ROOM-COST (ITT-COUNT).
001800    MOVE WS-NEW-INV-ELECTRIC-COST   TO ITT-ELECTRICITY-COST (ITT-COUNT).
001900    MOVE WS-NEW-INV-WATER-COST      TO ITT-WATER-COST (ITT-COUNT).
002000    MOVE WS-NEW-INV-TOTAL           TO ITT-TOTAL (ITT-COUNT).
002100    MOVE "UNPAID"                   TO ITT-STATUS (ITT-COUNT).
002200    MOVE 0 TO ITT-LAST-REMINDER-EMAIL-AT (ITT-COUNT).
002300    MOVE 0 TO ITT-LAST-REMINDER-SMS-AT (ITT-COUNT).
002400
002500    MOVE ITT-COUNT TO WS-INVOICE-FOUND-SUB.
002600*>___________________________________________________________________
002700
002800WRITE-INVOICE-TABLE-TO-NEW-FILE.
002900
003000    OPEN OUTPUT NEW-INVOICE-FILE.
003100    MOVE "NEW-INV-FILE" TO WS-FILE-ID-CHECKED.
003200    MOVE WS-NEW-INVOICE-STATUS TO WS-STATUS-CHECKED.
003300    PERFORM ABEND-IF-BAD-STATUS.
003400
003500    MOVE 1 TO WS-WRITE-SUB.
003600    PERFORM WRITE-ONE-INVOICE-ENTRY
003700        VARYING WS-WRITE-SUB FROM 1 BY 1
003800        UNTIL WS-WRITE-SUB > ITT-COUNT.
003900
004000    CLOSE NEW-INVOICE-FILE.
004100*>___________________________________________________________________
004200
004300WRITE-ONE-INVOICE-ENTRY.
004400
004500    MOVE ITT-ID (WS-WRITE-SUB)              TO NINV-ID.
004600    MOVE ITT-ROOM-ID (WS-WRITE-SUB)         TO NINV-ROOM-ID.
004700    MOVE ITT-TENANT-ID (WS-WRITE-SUB)       TO NINV-TENANT-ID.
004800    MOVE ITT-MONTH (WS-WRITE-SUB)           TO NINV-MONTH.
004900    MOVE ITT-YEAR (WS-WRITE-SUB)            TO NINV-YEAR.
005000    MOVE ITT-ROOM-COST (WS-WRITE-SUB)       TO NINV-ROOM-COST.
005100    MOVE ITT-ELECTRICITY-COST (WS-WRITE-SUB) TO NINV-ELECTRICITY-COST.
005200    MOVE ITT-WATER-COST (WS-WRITE-SUB)      TO NINV-WATER-COST.
005300    MOVE ITT-TOTAL (WS-WRITE-SUB)           TO NINV-TOTAL.
005400    MOVE ITT-STATUS (WS-WRITE-SUB)          TO NINV-STATUS.
005500    MOVE ITT-LAST-REMINDER-EMAIL-AT (WS-WRITE-SUB) TO
005600                                   NINV-LAST-REMINDER-EMAIL-AT.
005700    MOVE ITT-LAST-REMINDER-SMS-AT (WS-WRITE-SUB) TO
005800                                   NINV-LAST-REMINDER-SMS-AT.
005900
006000    WRITE NEW-INVOICE-RECORD.

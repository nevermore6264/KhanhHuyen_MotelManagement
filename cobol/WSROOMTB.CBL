000100*    WSROOMTB.CBL
000200*    IN-MEMORY ROOM TABLE.  LOADED ONE TIME FROM ROOM-FILE AT
000300*    THE TOP OF EACH RUN AND SEARCHED WITH SEARCH ALL - THIS
000400*    BOX HAS NO ISAM SUPPORT SO THE OLD RANDOM READ OF
000500*    ROOM-FILE BY KEY IS NOT AVAILABLE TO US ANY MORE.
000600*
000700    01  ROOM-TABLE-CONTROL.
000800        05  RMT-COUNT               PIC S9(08) COMP.
000900        05  RMT-MAX-ENTRIES         PIC S9(08) COMP VALUE 2000.
001000        05  FILLER                  PIC X(08).
001100    01  ROOM-TABLE.
001200        05  RMT-ENTRY OCCURS 2000 TIMES
001300                ASCENDING KEY IS RMT-ID
001400                INDEXED BY RMT-IDX.
001500            10  RMT-ID              PIC 9(09).
001600            10  RMT-CODE            PIC X(30).
001700            10  RMT-STATUS          PIC X(20).
001800            10  RMT-CURRENT-PRICE   PIC S9(10)V99 COMP-3.
001900        05  FILLER                  PIC X(01).

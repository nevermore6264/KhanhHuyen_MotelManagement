000100*    FDMETER.CBL
000200*    METER READING RECORD.  CARRIES THE RAW OLD/NEW DIAL
000300*    VALUES PLUS THE COSTS ONCE 2000-COMPUTE-READING-COST
000400*    HAS FIGURED THEM.
000500*
000600    FD  METER-READING-FILE
000700        LABEL RECORDS ARE STANDARD.
000800    01  METER-READING-RECORD.
000900        05  MR-ID                   PIC 9(09).
001000        05  MR-ROOM-ID              PIC 9(09).
001100        05  MR-MONTH                PIC 99.
001200        05  MR-YEAR                 PIC 9(04).
001300        05  MR-OLD-ELECTRIC         PIC 9(07).
001400        05  MR-NEW-ELECTRIC         PIC 9(07).
001500        05  MR-OLD-WATER            PIC 9(07).
001600        05  MR-NEW-WATER            PIC 9(07).
001700        05  MR-ELECTRICITY-COST     PIC S9(10)V99 COMP-3.
001800        05  MR-WATER-COST           PIC S9(10)V99 COMP-3.
001900        05  MR-TOTAL-COST           PIC S9(10)V99 COMP-3.
002000        05  MR-POSTED-SWITCH        PIC X.
002100            88  MR-ALREADY-POSTED       VALUE "Y".
002200            88  MR-PENDING-POSTING      VALUE "N".
002300        05  FILLER                  PIC X(15).

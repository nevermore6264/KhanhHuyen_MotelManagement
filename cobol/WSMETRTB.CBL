000100*    WSMETRTB.CBL
000200*    IN-MEMORY METER READING TABLE.  LOADED FROM
000300*    METER-READING-FILE ASCENDING BY THE ROOM/YEAR/MONTH
000400*    COMPOSITE KEY SO THE MONTHLY GENERATION RUN CAN OVERLAY
000500*    A ROOM'S UTILITY COST ONTO ITS NEW INVOICE.
000600*
000700    01  METER-TABLE-CONTROL.
000800        05  MTT-COUNT               PIC S9(08) COMP.
000900        05  MTT-MAX-ENTRIES         PIC S9(08) COMP VALUE 2000.
001000        05  FILLER                  PIC X(08).
001100    01  METER-TABLE.
001200        05  MTT-ENTRY OCCURS 2000 TIMES
001300                ASCENDING KEY IS MTT-ROOM-ID MTT-YEAR MTT-MONTH
001400                INDEXED BY MTT-IDX.
001500            10  MTT-ROOM-ID         PIC 9(09).
001600            10  MTT-YEAR            PIC 9(04).
001700            10  MTT-MONTH           PIC 99.
001800            10  MTT-ELECTRICITY-COST    PIC S9(10)V99 COMP-3.
001900            10  MTT-WATER-COST      PIC S9(10)V99 COMP-3.
002000        05  FILLER                  PIC X(01).

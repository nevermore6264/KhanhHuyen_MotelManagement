000100*    SLSVCPRC.CBL
000200*    FILE-CONTROL ENTRY FOR THE UTILITY TARIFF (SERVICE PRICE)
000300*    MASTER.  SORTED ASCENDING BY EFFECTIVE-FROM DATE - THE
000400*    TABLE SEARCH WALKS THIS IN ORDER TO FIND THE TARIFF IN
000500*    EFFECT ON A GIVEN BILLING DATE.
000600*
000700    SELECT SERVICE-PRICE-FILE
000800        ASSIGN TO SVCPRMST
000900        ORGANIZATION IS SEQUENTIAL
001000        ACCESS MODE IS SEQUENTIAL
001100        FILE STATUS IS WS-SVCPRC-STATUS.

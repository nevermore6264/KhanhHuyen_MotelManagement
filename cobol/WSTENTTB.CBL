000100*    WSTENTTB.CBL
000200*    IN-MEMORY TENANT TABLE.  LOADED FROM TENANT-FILE, USED
000300*    BY THE REMINDER RUN TO PULL THE EMAIL/PHONE CONTACT
000400*    CHANNEL FOR A GIVEN TENANT-ID.
000500*
000600    01  TENANT-TABLE-CONTROL.
000700        05  TNT-COUNT               PIC S9(08) COMP.
000800        05  TNT-MAX-ENTRIES         PIC S9(08) COMP VALUE 5000.
000900        05  FILLER                  PIC X(08).
001000    01  TENANT-TABLE.
001100        05  TNT-ENTRY OCCURS 5000 TIMES
001200                ASCENDING KEY IS TNT-ID
001300                INDEXED BY TNT-IDX.
001400            10  TNT-ID              PIC 9(09).
001500            10  TNT-FULL-NAME       PIC X(100).
001600            10  TNT-PHONE           PIC X(20).
001700            10  TNT-EMAIL           PIC X(100).
001800        05  FILLER                  PIC X(01).

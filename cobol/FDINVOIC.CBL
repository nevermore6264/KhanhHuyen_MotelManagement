000100*    FDINVOIC.CBL
000200*    MONTHLY INVOICE RECORD.  ONE ROW PER ROOM PER MONTH/YEAR
000300*    BILLED - ROOM RENT PLUS METERED UTILITY COST.
000400*
000500    FD  INVOICE-FILE
000600        LABEL RECORDS ARE STANDARD.
000700    01  INVOICE-RECORD.
000800        05  INV-ID                  PIC 9(09).
000900        05  INV-ROOM-ID             PIC 9(09).
001000        05  INV-TENANT-ID           PIC 9(09).
001100        05  INV-MONTH               PIC 99.
001200        05  INV-YEAR                PIC 9(04).
001300        05  INV-ROOM-COST           PIC S9(10)V99 COMP-3.
001400        05  INV-ELECTRICITY-COST    PIC S9(10)V99 COMP-3.
001500        05  INV-WATER-COST          PIC S9(10)V99 COMP-3.
001600        05  INV-TOTAL               PIC S9(10)V99 COMP-3.
001700        05  INV-STATUS              PIC X(20).
001800            88  INV-UNPAID              VALUE "UNPAID".
001900            88  INV-PARTIAL             VALUE "PARTIAL".
002000            88  INV-PAID                VALUE "PAID".
002100        05  INV-REMINDER-STAMPS.
002200            10  INV-LAST-REMINDER-EMAIL-AT  PIC 9(14).
002300            10  INV-LAST-REMINDER-SMS-AT    PIC 9(14).
002400        05  FILLER                  PIC X(12).
002500
002600    FD  NEW-INVOICE-FILE
002700        LABEL RECORDS ARE STANDARD.
002800    01  NEW-INVOICE-RECORD.
002900        05  NINV-ID                 PIC 9(09).
003000        05  NINV-ROOM-ID            PIC 9(09).
003100        05  NINV-TENANT-ID          PIC 9(09).
003200        05  NINV-MONTH              PIC 99.
003300        05  NINV-YEAR               PIC 9(04).
003400        05  NINV-ROOM-COST          PIC S9(10)V99 COMP-3.
003500        05  NINV-ELECTRICITY-COST   PIC S9(10)V99 COMP-3.
003600        05  NINV-WATER-COST         PIC S9(10)V99 COMP-3.
003700        05  NINV-TOTAL              PIC S9(10)V99 COMP-3.
003800        05  NINV-STATUS             PIC X(20).
003900        05  NINV-REMINDER-STAMPS.
004000            10  NINV-LAST-REMINDER-EMAIL-AT PIC 9(14).
004100            10  NINV-LAST-REMINDER-SMS-AT   PIC 9(14).
004200        05  FILLER                  PIC X(12).
004300
004400    SD  INVOICE-SORT-FILE.
004500    01  INVOICE-SORT-RECORD.
004600        05  SRT-ID                  PIC 9(09).
004700        05  SRT-ROOM-ID             PIC 9(09).
004800        05  SRT-TENANT-ID           PIC 9(09).
004900        05  SRT-MONTH               PIC 99.
005000        05  SRT-YEAR                PIC 9(04).
005100        05  SRT-ROOM-COST           PIC S9(10)V99 COMP-3.
005200        05  SRT-ELECTRICITY-COST    PIC S9(10)V99 COMP-3.
005300        05  SRT-WATER-COST          PIC S9(10)V99 COMP-3.
005400        05  SRT-TOTAL               PIC S9(10)V99 COMP-3.
005500        05  SRT-STATUS              PIC X(20).
005600        05  SRT-REMINDER-STAMPS.
005700            10  SRT-LAST-REMINDER-EMAIL-AT  PIC 9(14).
005800            10  SRT-LAST-REMINDER-SMS-AT    PIC 9(14).
005900        05  FILLER                  PIC X(12).

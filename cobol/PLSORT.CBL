000100*    PLSORT.CBL
000200*    SHARED REPORT PAGING PARAGRAPHS.  CARRIED FORWARD FROM
000300*    THE OLD DEDUCTIBLES REPORT - THE CALLING PROGRAM MUST
000400*    DEFINE TITLE-LINE, PRINTER-RECORD AND W-PRINTED-LINES.
000500*
000600PRINT-HEADINGS.
000700
000800    ADD 1 TO PAGE-NUMBER.
000900    MOVE TITLE-LINE TO PRINTER-RECORD.
001000    WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
001100    MOVE 1 TO W-PRINTED-LINES.
001200*>___________________________________________________________________
001300
001400FINALIZE-PAGE.
001500
001600    MOVE SPACES TO PRINTER-RECORD.
001700    WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001800    MOVE 0 TO W-PRINTED-LINES.

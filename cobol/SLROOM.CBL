000100*    SLROOM.CBL
000200*    FILE-CONTROL ENTRY FOR THE ROOM MASTER FILE.
000300*    SORTED ASCENDING BY ROOM-ID.  LOADED INTO ROOM-TABLE
000400*    (WSROOMTB.CBL) FOR SEARCH ALL LOOKUPS - NO ISAM ON THIS BOX.
000500*
000600    SELECT ROOM-FILE
000700        ASSIGN TO ROOMMSTR
000800        ORGANIZATION IS SEQUENTIAL
000900        ACCESS MODE IS SEQUENTIAL
001000        FILE STATUS IS WS-ROOM-STATUS.

000100*    WSSVPRTB.CBL
000200*    IN-MEMORY TARIFF TABLE.  LOADED FROM SERVICE-PRICE-FILE
000300*    ASCENDING BY EFFECTIVE-FROM.  THE APPLICABLE TARIFF FOR
000400*    A BILLING PERIOD IS THE LAST ENTRY WHOSE EFFECTIVE-FROM
000500*    DOES NOT EXCEED THE FIRST DAY OF THAT PERIOD - THIS IS A
000600*    SCAN, NOT A SEARCH ALL, SINCE WE WANT THE CLOSEST MATCH
000700*    NOT AN EXACT ONE (SEE PL-LOOK-FOR-SERVICE-PRICE.CBL).
000800*
000900    01  SVCPRC-TABLE-CONTROL.
001000        05  SPT-COUNT               PIC S9(08) COMP.
001100        05  SPT-MAX-ENTRIES         PIC S9(08) COMP VALUE 50.
001200        05  FILLER                  PIC X(08).
001300    01  SVCPRC-TABLE.
001400        05  SPT-ENTRY OCCURS 50 TIMES
001500                ASCENDING KEY IS SPT-EFFECTIVE-FROM
001600                INDEXED BY SPT-IDX.
001700            10  SPT-EFFECTIVE-FROM  PIC 9(08).
001800            10  SPT-ELECTRICITY-PRICE   PIC S9(10)V99 COMP-3.
001900            10  SPT-WATER-PRICE     PIC S9(10)V99 COMP-3.
002000        05  FILLER                  PIC X(01).

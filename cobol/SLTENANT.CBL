000100*    SLTENANT.CBL
000200*    FILE-CONTROL ENTRY FOR THE TENANT MASTER FILE.
000300*    SORTED ASCENDING BY TENANT-ID FOR TABLE LOAD/SEARCH ALL.
000400*
000500    SELECT TENANT-FILE
000600        ASSIGN TO TENNTMST
000700        ORGANIZATION IS SEQUENTIAL
000800        ACCESS MODE IS SEQUENTIAL
000900        FILE STATUS IS WS-TENANT-STATUS.

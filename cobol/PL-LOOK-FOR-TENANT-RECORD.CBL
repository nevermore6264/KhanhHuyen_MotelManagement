000100*    PL-LOOK-FOR-TENANT-RECORD.CBL
000200*    LOADS TENANT-TABLE FROM TENANT-FILE (TENANT-ID SEQUENCE)
000300*    AND SEARCHES IT.  CALLER MOVES THE TENANT-ID SOUGHT TO
000400*    WS-TENANT-ID-SOUGHT AND PERFORMS LOOK-FOR-TENANT-RECORD.
000500*
000600LOAD-TENANT-TABLE.
000700
000800    MOVE 0 TO TNT-COUNT.
000900    OPEN INPUT TENANT-FILE.
001000    MOVE "TENANT-FILE " TO WS-FILE-ID-CHECKED.
001100    MOVE WS-TENANT-STATUS TO WS-STATUS-CHECKED.
001200    PERFORM ABEND-IF-BAD-STATUS.
001300
001400    PERFORM READ-TENANT-FILE-NEXT-RECORD.
001500    PERFORM STORE-TENANT-TABLE-ENTRY
001600        UNTIL TENANT-EOF.
001700
001800    CLOSE TENANT-FILE.
001900*>___________________________________________________________________
002000
002100READ-TENANT-FILE-NEXT-RECORD.
002200
002300    READ TENANT-FILE
002400        AT END
002500            MOVE "Y" TO W-TENANT-EOF.
002600*>___________________________________________________________________
002700
002800STORE-TENANT-TABLE-ENTRY.
002900
003000    ADD 1 TO TNT-COUNT.
003100    MOVE TN-ID          TO TNT-ID (TNT-COUNT).
003200    MOVE TN-FULL-NAME   TO TNT-FULL-NAME (TNT-COUNT).
003300    MOVE TN-PHONE       TO TNT-PHONE (TNT-COUNT).
003400    MOVE TN-EMAIL       TO TNT-EMAIL (TNT-COUNT).
003500
003600    PERFORM READ-TENANT-FILE-NEXT-RECORD.
003700*>___________________________________________________________________
003800
003900LOOK-FOR-TENANT-RECORD.
004000
004100    MOVE "N" TO W-FOUND-TENANT-RECORD.
004200
004300    IF TNT-COUNT > 0
004400       SEARCH ALL TNT-ENTRY
004500          WHEN TNT-ID (TNT-IDX) = WS-TENANT-ID-SOUGHT
004600               MOVE "Y" TO W-FOUND-TENANT-RECORD.

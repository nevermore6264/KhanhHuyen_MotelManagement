000100*    PL-LOOK-FOR-ROOM-RECORD.CBL
000200*    LOADS ROOM-TABLE FROM ROOM-FILE (ALREADY IN ROOM-ID
000300*    SEQUENCE ON DISK) AND SEARCHES IT.  THE CALLER MOVES THE
000400*    ROOM-ID SOUGHT TO WS-ROOM-ID-SOUGHT AND PERFORMS
000500*    LOOK-FOR-ROOM-RECORD; W-FOUND-ROOM-RECORD COMES BACK "Y"
000600*    OR "N".
000700*
000800LOAD-ROOM-TABLE.
000900
001000    MOVE 0 TO RMT-COUNT.
001100    OPEN INPUT ROOM-FILE.
001200    MOVE "ROOM-FILE   " TO WS-FILE-ID-CHECKED.
001300    MOVE WS-ROOM-STATUS TO WS-STATUS-CHECKED.
001400    PERFORM ABEND-IF-BAD-STATUS.
001500
001600    PERFORM READ-ROOM-FILE-NEXT-RECORD.
001700    PERFORM STORE-ROOM-TABLE-ENTRY
001800        UNTIL ROOM-EOF.
001900
002000    CLOSE ROOM-FILE.
002100*>___________________________________________________________________
002200
002300READ-ROOM-FILE-NEXT-RECORD.
002400
002500    READ ROOM-FILE
002600        AT END
002700            MOVE "Y" TO W-ROOM-EOF.
002800*>___________________________________________________________________
002900
003000STORE-ROOM-TABLE-ENTRY.
003100
003200    ADD 1 TO RMT-COUNT.
003300    MOVE RM-ID             TO RMT-ID (RMT-COUNT).
003400    MOVE RM-CODE           TO RMT-CODE (RMT-COUNT).
003500    MOVE RM-STATUS         TO RMT-STATUS (RMT-COUNT).
003600    MOVE RM-CURRENT-PRICE  TO RMT-CURRENT-PRICE (RMT-COUNT).
003700
003800    PERFORM READ-ROOM-FILE-NEXT-RECORD.
003900*>___________________________________________________________________
004000
004100LOOK-FOR-ROOM-RECORD.
004200
004300    MOVE "N" TO W-FOUND-ROOM-RECORD.
004400
004500    IF RMT-COUNT > 0
004600       SEARCH ALL RMT-ENTRY
004700          WHEN RMT-ID (RMT-IDX) = WS-ROOM-ID-SOUGHT
004800               MOVE "Y" TO W-FOUND-ROOM-RECORD.

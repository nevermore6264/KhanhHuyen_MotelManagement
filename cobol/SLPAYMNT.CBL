000100*    SLPAYMNT.CBL
000200*    FILE-CONTROL ENTRY FOR THE PAYMENT TRANSACTION FILE.
000300*    APPEND-ONLY - EACH PAYMENT RECEIVED AGAINST AN INVOICE
000400*    IS ADDED TO THE END; NOTHING IS EVER REWRITTEN HERE.
000500*
000600    SELECT PAYMENT-FILE
000700        ASSIGN TO PYMNTTRN
000800        ORGANIZATION IS SEQUENTIAL
000900        ACCESS MODE IS SEQUENTIAL
001000        FILE STATUS IS WS-PAYMENT-STATUS.

000100*    FDCNTRCT.CBL
000200*    LEASE CONTRACT MASTER RECORD.  TIES A TENANT TO A ROOM
000300*    FOR THE DURATION OF THE LEASE.
000400*
000500    FD  CONTRACT-FILE
000600        LABEL RECORDS ARE STANDARD.
000700    01  CONTRACT-RECORD.
000800        05  CN-ID                   PIC 9(09).
000900        05  CN-ROOM-ID              PIC 9(09).
001000        05  CN-TENANT-ID            PIC 9(09).
001100        05  CN-START-DATE           PIC 9(08).
001200        05  FILLER REDEFINES CN-START-DATE.
001300            10  CN-SD-CCYY              PIC 9(04).
001400            10  CN-SD-MM                PIC 9(02).
001500            10  CN-SD-DD                PIC 9(02).
001600        05  CN-END-DATE             PIC 9(08).
001700        05  FILLER REDEFINES CN-END-DATE.
001800            10  CN-ED-CCYY              PIC 9(04).
001900            10  CN-ED-MM                PIC 9(02).
002000            10  CN-ED-DD                PIC 9(02).
002100        05  CN-STATUS               PIC X(20).
002200            88  CN-ACTIVE               VALUE "ACTIVE".
002300            88  CN-ENDED                VALUE "ENDED".
002400        05  CN-DEPOSIT              PIC S9(10)V99 COMP-3.
002500        05  CN-RENT                 PIC S9(10)V99 COMP-3.
002600        05  FILLER                  PIC X(20).

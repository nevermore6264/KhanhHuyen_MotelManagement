000100*    PL-LOOK-FOR-INVOICE-RECORD.CBL
000200*    LOADS INVOICE-TABLE FROM INVOICE-FILE (ASCENDING BY
000300*    ROOM/YEAR/MONTH).  TWO ENTRY POINTS ARE PROVIDED - ONE
000400*    KEYED SEARCH BY PERIOD (SEARCH ALL, USED BY BOTH
000500*    INVOICE-PRODUCING FLOWS TO ENFORCE ONE INVOICE PER
000600*    ROOM/PERIOD) AND ONE SCAN BY INVOICE-ID (USED BY PAYMENT
000700*    APPLICATION AND THE REMINDER RUN, WHICH ARE HANDED AN
000800*    INVOICE-ID DIRECTLY AND HAVE NO PERIOD TO SEARCH ON).
000900*
001000LOAD-INVOICE-TABLE.
001100
001200    MOVE 0 TO ITT-COUNT.
001300    OPEN INPUT INVOICE-FILE.
001400    MOVE "INVOICE-FILE" TO WS-FILE-ID-CHECKED.
001500    MOVE WS-INVOICE-STATUS TO WS-STATUS-CHECKED.
001600    PERFORM ABEND-IF-BAD-STATUS.
001700
001800    PERFORM READ-INVOICE-FILE-NEXT-RECORD.
001900    PERFORM STORE-INVOICE-TABLE-ENTRY
002000        UNTIL INVOICE-EOF.
002100
002200    CLOSE INVOICE-FILE.
002300*>___________________________________________________________________
002400
002500READ-INVOICE-FILE-NEXT-RECORD.
002600
002700    READ INVOICE-FILE
002800        AT END
002900            MOVE "Y" TO W-INVOICE-EOF.
003000*>___________________________________________________________________
003100
003200STORE-INVOICE-TABLE-ENTRY.
003300
003400    ADD 1 TO ITT-COUNT.
003500    MOVE INV-ID                    TO ITT-ID (ITT-COUNT).
003600    MOVE INV-ROOM-ID                TO ITT-ROOM-ID (ITT-COUNT).
003700    MOVE INV-TENANT-ID              TO ITT-TENANT-ID (ITT-COUNT).
003800    MOVE INV-MONTH                  TO ITT-MONTH (ITT-COUNT).
003900    MOVE INV-YEAR                   TO ITT-YEAR (ITT-COUNT).
004000    MOVE INV-ROOM-COST              TO ITT-ROOM-COST (ITT-COUNT).
004100    MOVE INV-ELECTRICITY-COST       TO ITT-ELECTRICITY-COST (ITT-COUNT).
004200    MOVE INV-WATER-COST             TO ITT-WATER-COST (ITT-COUNT).
004300    MOVE INV-TOTAL                  TO ITT-TOTAL (ITT-COUNT).
004400    MOVE INV-STATUS                 TO ITT-STATUS (ITT-COUNT).
004500    MOVE INV-LAST-REMINDER-EMAIL-AT TO
004600                              ITT-LAST-REMINDER-EMAIL-AT (ITT-COUNT).
004700    MOVE INV-LAST-REMINDER-SMS-AT   TO
004800                              ITT-LAST-REMINDER-SMS-AT (ITT-COUNT).
004900
005000    IF INV-ID > WS-MAX-INVOICE-ID-SEEN
005100       MOVE INV-ID TO WS-MAX-INVOICE-ID-SEEN.
005200
005300    PERFORM READ-INVOICE-FILE-NEXT-RECORD.
005400*>___________________________________________________________________
005500
005600LOOK-FOR-INVOICE-BY-PERIOD.
005700
005800    MOVE "N" TO W-FOUND-INVOICE-RECORD.
005900
006000    IF ITT-COUNT > 0
006100       SEARCH ALL ITT-ENTRY
006200          WHEN ITT-ROOM-ID (ITT-IDX) = WS-ROOM-ID-SOUGHT
006300           AND ITT-YEAR (ITT-IDX)    = WS-YEAR-SOUGHT
006400           AND ITT-MONTH (ITT-IDX)   = WS-MONTH-SOUGHT
006500               MOVE "Y" TO W-FOUND-INVOICE-RECORD
006600               SET WS-INVOICE-FOUND-SUB TO ITT-IDX.
006700*>___________________________________________________________________
006800
006900LOOK-FOR-INVOICE-BY-ID.
007000
007100    MOVE "N" TO W-FOUND-INVOICE-RECORD.
007200    MOVE 1 TO WS-ITT-SUB.
007300
007400    PERFORM SCAN-ONE-INVOICE-ENTRY
007500        VARYING WS-ITT-SUB FROM 1 BY 1
007600        UNTIL WS-ITT-SUB > ITT-COUNT
007700           OR FOUND-INVOICE-RECORD.
007800*>___________________________________________________________________
007900
008000SCAN-ONE-INVOICE-ENTRY.
008100
008200    IF ITT-ID (WS-ITT-SUB) = WS-INVOICE-ID-SOUGHT
008300       MOVE "Y"       TO W-FOUND-INVOICE-RECORD
008400       MOVE WS-ITT-SUB TO WS-INVOICE-FOUND-SUB.

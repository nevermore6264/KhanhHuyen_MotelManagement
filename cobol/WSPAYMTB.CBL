000100*    WSPAYMTB.CBL
000200*    IN-MEMORY PAYMENT TABLE.  LOADED FROM PAYMENT-FILE IN
000300*    ARRIVAL SEQUENCE (NOT KEYED) - THE STATUS RECOMPUTE SCANS
000400*    EVERY ENTRY FOR A MATCHING INVOICE-ID AND SUMS THE
000500*    AMOUNTS, SO NO INDEXED-BY/ASCENDING KEY IS NEEDED HERE.
000600*
000700    01  PAYMENT-TABLE-CONTROL.
000800        05  PYT-COUNT               PIC S9(08) COMP.
000900        05  PYT-MAX-ENTRIES         PIC S9(08) COMP VALUE 20000.
001000        05  FILLER                  PIC X(08).
001100    01  PAYMENT-TABLE.
001200        05  PYT-ENTRY OCCURS 20000 TIMES
001300                INDEXED BY PYT-IDX.
001400            10  PYT-INVOICE-ID      PIC 9(09).
001500            10  PYT-AMOUNT          PIC S9(10)V99 COMP-3.
001600        05  FILLER                  PIC X(01).

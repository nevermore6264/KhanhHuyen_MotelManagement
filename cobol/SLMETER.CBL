000100*    SLMETER.CBL
000200*    FILE-CONTROL ENTRY FOR THE METER READING TRANSACTION
000300*    FILE.  ONE TRANSACTION PER ROOM PER MONTH; READ IN
000400*    SEQUENCE AND ALSO CARRIED INTO METER-TABLE SO THE
000500*    MONTHLY GENERATION RUN CAN OVERLAY UTILITY COST.
000600*
000700    SELECT METER-READING-FILE
000800        ASSIGN TO METERTRN
000900        ORGANIZATION IS SEQUENTIAL
001000        ACCESS MODE IS SEQUENTIAL
001100        FILE STATUS IS WS-METER-STATUS.

000100*    SLINVOIC.CBL
000200*    FILE-CONTROL ENTRY FOR THE MONTHLY INVOICE MASTER.
000300*    THE WHOLE FILE IS RE-WRITTEN EACH RUN FROM INVOICE-TABLE
000400*    (SEE PL-REWRITE-INVOICE-TABLE.CBL) SINCE THIS SHOP HAS
000500*    NO ISAM ON THIS BOX - SEQUENTIAL ONLY, KEPT IN
000600*    ROOM-ID/YEAR/MONTH SEQUENCE.
000700*
000800    SELECT INVOICE-FILE
000900        ASSIGN TO INVOIMST
001000        ORGANIZATION IS SEQUENTIAL
001100        ACCESS MODE IS SEQUENTIAL
001200        FILE STATUS IS WS-INVOICE-STATUS.
001300
001400    SELECT NEW-INVOICE-FILE
001500        ASSIGN TO INVOINEW
001600        ORGANIZATION IS SEQUENTIAL
001700        ACCESS MODE IS SEQUENTIAL
001800        FILE STATUS IS WS-NEW-INVOICE-STATUS.
001900
002000    SELECT INVOICE-SORT-FILE
002100        ASSIGN TO INVOISRT.

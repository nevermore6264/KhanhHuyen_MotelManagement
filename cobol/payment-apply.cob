000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMENT-APPLY.
000300 AUTHOR.        L. PRZYBYLSKI.
000400 INSTALLATION.  RIVERBEND LODGING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  08/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*
001100*    ONE PAYMENT IN, ONE INVOICE UPDATED - THIS SUBPROGRAM IS
001200*    CALLED ONCE PER PAYMENT RECEIVED AND HANDLES WRITING THE
001300*    PAYMENT RECORD, RECOMPUTING THE INVOICE'S PAID/PARTIAL
001400*    STATUS, AND REWRITING THE INVOICE TABLE OUT TO DISK.
001500*
001600*    08/02/87  LP  PR-0121   WRITTEN.  THE FRONT DESK HAD BEEN
001700*                             CROSSING PAID INVOICES OFF A PAPER
001800*                             LEDGER BY HAND AT MONTH END - THIS
001900*                             POSTS EACH PAYMENT TO THE INVOICE
002000*                             TABLE AS IT COMES IN INSTEAD.
002100*    02/14/91  RH  PR-0512   STATUS IS NOW RECOMPUTED FROM THE SUM
002200*                             OF ALL PAYMENTS ON FILE EVERY TIME,
002300*                             NOT INCREMENTED - A DUPLICATE
002400*                             PAYMENT POST HAD LEFT AN INVOICE
002500*                             SHOWING PAID TWICE OVER.
002600*    03/11/98  RH  SCR-0512  RUN-DATE WINDOWING FOR Y2K - SEE
002700*                             PLDATE.CBL.
002800*    09/17/01  TM  CR-2241   CONVERTED TO A LINKAGE-PARAMETER
002900*                             SUBPROGRAM - ONE PAYMENT IN, ONE
003000*                             RESULT CODE OUT.
003100*    03/02/06  LP  PR-0714   STATUS RECOMPUTE WAS RUNNING ONE
003200*                             PAYMENT BEHIND - LOAD-PAYMENT-TABLE
003300*                             RAN BEFORE THE NEW PAYMENT WAS EVER
003400*                             WRITTEN, SO THE FIRST FULL PAYMENT ON
003500*                             AN INVOICE STILL CAME BACK UNPAID.
003600*                             WRITE-NEW-PAYMENT-RECORD NOW ADDS THE
003700*                             PAYMENT TO PYT-ENTRY ITSELF - SEE
003800*                             PL-APPLY-PAYMENT.CBL.
003900*    03/02/06  LP  PR-0722   ADDED A GUARD IN 2000-APPLY-ONE-PAYMENT
004000*                             FOR A ZERO OR NEGATIVE PAYMENT AMOUNT -
004100*                             A KEYING SLIP AT THE FRONT DESK HAD
004200*                             POSTED A $0.00 "PAYMENT" THAT STILL
004300*                             WROTE A PAYMENT RECORD AND TRIGGERED
004400*                             A STATUS RECOMPUTE FOR NOTHING.  THE
004500*                             INVOICE IS NOW LEFT UNTOUCHED AND THE
004600*                             RESULT CODE TELLS THE CALLER TO
004700*                             RE-KEY THE AMOUNT.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     COPY "SLINVOIC.CBL".
005700     COPY "SLPAYMNT.CBL".
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200*    FDINVOIC.CBL AND FDPAYMNT.CBL CARRY THE ON-DISK LAYOUTS -
006300*    BOTH FILES ARE LOADED INTO A TABLE BELOW RATHER THAN READ
006400*    SEQUENTIALLY, SINCE THIS PROGRAM ONLY EVER TOUCHES ONE
006500*    INVOICE PER CALL.
006600     COPY "FDINVOIC.CBL".
006700     COPY "FDPAYMNT.CBL".
006800
006900 WORKING-STORAGE SECTION.
007000
007100     COPY "WSINVCTB.CBL".
007200     COPY "WSPAYMTB.CBL".
007300     COPY "WSDATE.CBL".
007400
007500*    BANNER FOR THE OPERATOR LOG - THIS SUBPROGRAM IS CALLED ONE
007600*    PAYMENT AT A TIME, SO THE BANNER PRINTS ONCE PER CALL RATHER
007700*    THAN ONCE PER NIGHTLY RUN LIKE THE BATCH JOBS DO.
007800     01  WS-PROGRAM-BANNER       PIC X(40)
007900             VALUE "PAYMENT APPLICATION - ONE TRANSACTION".
008000
008100*    FILE-STATUS WORK AREA FOR THE ABEND CHECK IN PLGENERAL.CBL.
008200     01  WS-FILE-ID-CHECKED      PIC X(12).
008300     01  WS-STATUS-CHECKED       PIC XX.
008400
008500*    ONE STATUS-KEY PER FILE TOUCHED THIS CALL.
008600     01  WS-INVOICE-STATUS       PIC XX.
008700     01  WS-NEW-INVOICE-STATUS   PIC XX.
008800     01  WS-PAYMENT-STATUS       PIC XX.
008900
009000*    EOF SWITCHES FOR THE TWO ONE-TIME TABLE-LOAD PASSES.
009100     01  W-INVOICE-EOF           PIC X VALUE "N".
009200         88  INVOICE-EOF             VALUE "Y".
009300     01  W-PAYMENT-EOF           PIC X VALUE "N".
009400         88  PAYMENT-EOF              VALUE "Y".
009500
009600*    SET BY LOOK-FOR-INVOICE-BY-ID IN PL-LOOK-FOR-INVOICE-RECORD.CBL.
009700     01  W-FOUND-INVOICE-RECORD  PIC X.
009800         88  FOUND-INVOICE-RECORD    VALUE "Y".
009900
010000*    SEARCH KEYS FOR THE INVOICE LOOKUP - PAYMENT-APPLY LOOKS AN
010100*    INVOICE UP BY ITS OWN ID, NOT BY ROOM/YEAR/MONTH, SINCE THE
010200*    CALLER ALREADY KNOWS WHICH INVOICE THE PAYMENT IS AGAINST.
010300     01  WS-ROOM-ID-SOUGHT       PIC 9(09).
010400     01  WS-YEAR-SOUGHT          PIC 9(04).
010500     01  WS-MONTH-SOUGHT         PIC 99.
010600     01  WS-INVOICE-ID-SOUGHT    PIC 9(09).
010700
010800*    SUBSCRIPTS - ALL COMP.
010900     01  WS-ITT-SUB              PIC S9(08) COMP.
011000     01  WS-INVOICE-FOUND-SUB    PIC S9(08) COMP.
011100     01  WS-PYT-SUB              PIC S9(08) COMP.
011200     01  WS-WRITE-SUB            PIC S9(08) COMP.
011300     01  WS-MAX-INVOICE-ID-SEEN  PIC 9(09) VALUE 0.
011400*    WS-MAX-PAYMENT-ID-SEEN IS BUMPED BY PL-APPLY-PAYMENT.CBL WHEN
011500*    IT ASSIGNS THE NEW PAYMENT RECORD'S OWN ID - SEE PR-0714.
011600     01  WS-MAX-PAYMENT-ID-SEEN  PIC 9(09) VALUE 0.
011700
011800*    THE ONE PAYMENT THIS CALL IS POSTING, COPIED IN FROM THE
011900*    LINKAGE PARAMETERS BEFORE 2000- BELOW TOUCHES ANY FILE.
012000     01  WS-NEW-PMT-INVOICE-ID   PIC 9(09).
012100     01  WS-NEW-PMT-AMOUNT       PIC S9(10)V99 COMP-3.
012200     01  WS-NEW-PMT-METHOD       PIC X(20).
012300
012400*    RUNNING TOTAL BUILT BY SUM-PAYMENTS-FOR-INVOICE IN
012500*    PL-APPLY-PAYMENT.CBL AND CONSUMED BY 3000- BELOW.
012600     01  WS-TOTAL-PAID           PIC S9(10)V99 COMP-3.
012700
012800 LINKAGE SECTION.
012900
013000*    ONE PAYMENT IN, ONE RESULT CODE OUT (CR-2241) - CALLED BY
013100*    WHATEVER FRONT-DESK OR NIGHTLY PROCESS HAS A PAYMENT TO
013200*    POST, WITHOUT NEEDING TO KNOW HOW THE INVOICE TABLE WORKS.
013300     01  LK-PMT-INVOICE-ID       PIC 9(09).
013400     01  LK-PMT-AMOUNT           PIC S9(10)V99 COMP-3.
013500     01  LK-PMT-METHOD           PIC X(20).
013600     01  LK-RESULT-CODE          PIC 99.
013700         88  LK-PAYMENT-ACCEPTED     VALUE 00.
013800         88  LK-PAYMENT-INVOICE-NOT-FOUND VALUE 90.
013900*    ADDED FOR PR-0722 - DISTINGUISHES A BAD AMOUNT FROM A BAD
014000*    INVOICE ID SO THE CALLER CAN GIVE THE OPERATOR A SENSIBLE
014100*    MESSAGE INSTEAD OF A GENERIC REJECTION.
014200         88  LK-PAYMENT-BAD-AMOUNT   VALUE 91.
014300*>_____________________________________________________________
014400
014500 PROCEDURE DIVISION USING LK-PMT-INVOICE-ID LK-PMT-AMOUNT
014600                          LK-PMT-METHOD LK-RESULT-CODE.
014700
014800*    OVERALL SHAPE: LOOK UP THE INVOICE THE PAYMENT IS AGAINST,
014900*    THEN HAND OFF TO 2000- TO ACTUALLY POST IT - REJECTING
015000*    EARLY, BEFORE ANY FILE IS TOUCHED, IF THE INVOICE ID DOES
015100*    NOT MATCH ANYTHING ON FILE.
015200 000-MAIN-LINE.
015300
015400     PERFORM GET-CURRENT-RUN-DATE.
015500     PERFORM DISPLAY-RUN-BANNER.
015600
015700     MOVE 88 TO LK-RESULT-CODE.
015800
015900     PERFORM LOAD-INVOICE-TABLE.
016000
016100     MOVE LK-PMT-INVOICE-ID TO WS-INVOICE-ID-SOUGHT.
016200     PERFORM LOOK-FOR-INVOICE-BY-ID.
016300
016400     IF NOT FOUND-INVOICE-RECORD
016500        SET LK-PAYMENT-INVOICE-NOT-FOUND TO TRUE
016600        DISPLAY "*** PAYMENT REJECTED - INVOICE NOT FOUND: "
016700                LK-PMT-INVOICE-ID
016800     ELSE
016900        PERFORM 2000-APPLY-ONE-PAYMENT THRU 2000-EXIT.
017000
017100     GOBACK.
017200*>_____________________________________________________________
017300
017400*    POSTS ONE PAYMENT AGAINST THE INVOICE FOUND BY 000- ABOVE -
017500*    WRITES THE PAYMENT RECORD, RECOMPUTES THE INVOICE STATUS,
017600*    AND REWRITES THE INVOICE TABLE OUT TO DISK.
017700 2000-APPLY-ONE-PAYMENT.
017800
017900*    GUARD - A ZERO OR NEGATIVE PAYMENT AMOUNT NEVER REACHES THE
018000*    PAYMENT FILE OR THE STATUS RECOMPUTE (PR-0722).  THE INVOICE
018100*    IS LEFT EXACTLY AS IT WAS AND THE CALLER GETS A DISTINCT
018200*    RESULT CODE RATHER THAN A SILENT "ACCEPTED".
018300     IF LK-PMT-AMOUNT NOT > 0
018400        SET LK-PAYMENT-BAD-AMOUNT TO TRUE
018500        DISPLAY "*** PAYMENT REJECTED - BAD AMOUNT ON INVOICE: "
018600                LK-PMT-INVOICE-ID
018700        GO TO 2000-EXIT.
018800
018900     MOVE LK-PMT-INVOICE-ID TO WS-NEW-PMT-INVOICE-ID.
019000     MOVE LK-PMT-AMOUNT     TO WS-NEW-PMT-AMOUNT.
019100     MOVE LK-PMT-METHOD     TO WS-NEW-PMT-METHOD.
019200
019300     PERFORM LOAD-PAYMENT-TABLE.
019400     PERFORM WRITE-NEW-PAYMENT-RECORD.
019500
019600     PERFORM 3000-RECOMPUTE-INVOICE-STATUS.
019700
019800*    THE INVOICE TABLE IS ALWAYS REWRITTEN AND RE-SORTED AFTER A
019900*    STATUS CHANGE - THE SAME REWRITE-AND-SORT PATTERN USED BY
020000*    EVERY OTHER PROGRAM IN THIS SUITE THAT TOUCHES THE INVOICE
020100*    TABLE, SO INVOICE-FILE IS ALWAYS FOUND IN ROOM/YEAR/MONTH
020200*    ORDER NO MATTER WHICH PROGRAM LAST WROTE IT.
020300     PERFORM WRITE-INVOICE-TABLE-TO-NEW-FILE.
020400     SORT INVOICE-SORT-FILE
020500         ON ASCENDING KEY SRT-ROOM-ID SRT-YEAR SRT-MONTH
020600         USING NEW-INVOICE-FILE
020700         GIVING INVOICE-FILE.
020800
020900     SET LK-PAYMENT-ACCEPTED TO TRUE.
021000
021100 2000-EXIT.
021200     EXIT.
021300*>_____________________________________________________________
021400
021500*    RULE:  STATUS IS RECOMPUTED FROM THE FULL SUM OF PAYMENTS ON
021600*    FILE EACH TIME A PAYMENT IS ADDED, NEVER INCREMENTED
021700*    RECORD-BY-RECORD (PR-0512) - AN INVOICE CANNOT END UP
021800*    SHOWING PAID TWICE OVER NO MATTER HOW MANY PARTIAL PAYMENTS
021900*    HAVE BEEN POSTED AGAINST IT.
022000 3000-RECOMPUTE-INVOICE-STATUS.
022100
022200     PERFORM SUM-PAYMENTS-FOR-INVOICE.
022300
022400*    "PAID" ONLY WHEN THE FULL AMOUNT OWED HAS BEEN COVERED,
022500*    "PARTIAL" FOR ANYTHING LESS THAN THE FULL AMOUNT BUT MORE
022600*    THAN ZERO, AND UNCHANGED (STILL "UNPAID") OTHERWISE - THERE
022700*    IS NO WAY TO REACH THIS PARAGRAPH WITH A ZERO TOTAL SINCE
022800*    THE PR-0722 GUARD IN 2000- ABOVE KEEPS A ZERO PAYMENT FROM ONE.
022900     IF WS-TOTAL-PAID >= ITT-TOTAL (WS-INVOICE-FOUND-SUB)
023000        MOVE "PAID"    TO ITT-STATUS (WS-INVOICE-FOUND-SUB)
023100     ELSE
023200        IF WS-TOTAL-PAID > 0
023300           MOVE "PARTIAL" TO ITT-STATUS (WS-INVOICE-FOUND-SUB).
023400*>_____________________________________________________________
023500
023600*    SHARED LIBRARIES - SAME BOTTOM-OF-PROGRAM CONVENTION USED BY
023700*    EVERY OTHER PROGRAM IN THIS SUITE.
023800 COPY "PLGENERAL.CBL".
023900 COPY "PLDATE.CBL".
024000 COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
024100 COPY "PL-REWRITE-INVOICE-TABLE.CBL".
024200 COPY "PL-APPLY-PAYMENT.CBL".
024300*>_____________________________________________________________

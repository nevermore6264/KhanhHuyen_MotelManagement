000100*    FDTENANT.CBL
000200*    TENANT MASTER RECORD.  ONE ROW PER PERSON UNDER LEASE.
000300*
000400    FD  TENANT-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  TENANT-RECORD.
000700        05  TN-ID                   PIC 9(09).
000800        05  TN-FULL-NAME            PIC X(100).
000900        05  TN-PHONE                PIC X(20).
001000        05  TN-ID-NUMBER            PIC X(50).
001100        05  TN-ADDRESS              PIC X(200).
001200        05  TN-EMAIL                PIC X(100).
001300        05  TN-CONTACT-DATES.
001400            10  TN-ON-FILE-SINCE        PIC 9(08).
001500            10  FILLER REDEFINES TN-ON-FILE-SINCE.
001600                15  TN-OFS-CCYY         PIC 9(04).
001700                15  TN-OFS-MM           PIC 9(02).
001800                15  TN-OFS-DD           PIC 9(02).
001900        05  FILLER                  PIC X(10).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILLING-REPORTS.
000300 AUTHOR.        T. MCADOO.
000400 INSTALLATION.  RIVERBEND LODGING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  09/09/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*
001100*    THIS MODULE IS PART OF THE MONTHLY TENANT-BILLING SUITE.  IT
001200*    IS RUN AFTER THE INVOICE-GENERATION AND PAYMENT-APPLICATION
001300*    STEPS HAVE FINISHED FOR THE PERIOD, AND IT NEVER UPDATES A
001400*    MASTER FILE - IT ONLY READS THE ROOM AND INVOICE TABLES AND
001500*    PRINTS THREE SUMMARY LINES FOR THE BUSINESS OFFICE.
001600*
001700*    09/09/88  TM  PR-0210   WRITTEN.  MANAGEMENT ASKED FOR ONE PAGE
001800*                             A MONTH SHOWING HOW MUCH RENT CAME IN,
001900*                             HOW MUCH IS STILL OWED, AND HOW MANY
002000*                             ROOMS SIT EMPTY - NO DETAIL LINES, JUST
002100*                             THE THREE TOTALS.  EACH "CONTROL BREAK"
002200*                             BELOW IS REALLY A WHOLE-FILE TOTAL, NOT
002300*                             A BREAK ON A SORTED KEY.
002400*    04/22/93  DO  PR-0977   ADDED THE VACANT-ROOM COUNT AS A THIRD
002500*                             LINE - PREVIOUSLY A SEPARATE ONE-OFF JOB
002600*                             THAT THE NIGHT OPERATOR HAD TO REMEMBER
002700*                             TO RUN, AND IT KEPT GOING STALE.
002800*    03/11/98  RH  SCR-0512  RUN-DATE WINDOWING FOR Y2K - SEE
002900*                             PLDATE.CBL.
003000*    05/06/04  JQ  CR-2911   TARGET MONTH/YEAR FOR THE REVENUE LINE
003100*                             NOW PASSED IN ON LINKAGE INSTEAD OF
003200*                             BEING OPERATOR-KEYED - THIS RUN IS
003300*                             SCHEDULED, NOBODY SITS AT A SCREEN FOR
003400*                             IT ANY MORE.
003500*    05/06/04  JQ  CR-2911   GOBACK IN PLACE OF STOP RUN - THIS
003600*                             MODULE IS NOW CALLED FROM THE
003700*                             SCHEDULER'S RUN DECK LIKE THE OTHER
003800*                             LINKAGE-PARAMETER MODULES, NOT RUN
003900*                             STANDALONE.
004000*    03/02/06  LP  PR-0717   ADDED GUARD-CLAUSE EXITS ON ALL THREE
004100*                             TOTALING PARAGRAPHS AND WIDENED THE
004200*                             REMARKS - AUDIT ASKED WHY A PAGE COULD
004300*                             COME OUT WITH A ZERO REVENUE LINE ON A
004400*                             MONTH WITH NO PAID INVOICES ON FILE AT
004500*                             ALL, AND THE ANSWER WAS "THAT'S FINE,
004600*                             THE TABLE WAS JUST EMPTY" - MADE THAT
004700*                             CASE EXPLICIT INSTEAD OF LETTING THE
004800*                             VARYING LOOP FALL THROUGH ON ITS OWN.
004900*
005000*    THIS PROGRAM DOES NOT SORT ANYTHING AND DOES NOT WRITE BACK
005100*    TO EITHER MASTER - IT IS A PURE READ/TOTAL/PRINT PASS, WHICH
005200*    IS WHY THERE IS NO "-NEW-" WORK FILE ANYWHERE BELOW, UNLIKE
005300*    THE UPDATE PROGRAMS ELSEWHERE IN THIS SUITE.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700*    C01 DRIVES "WRITE ... AFTER ADVANCING PAGE" IN PLSORT.CBL'S
005800*    PRINT-HEADINGS PARAGRAPH - STANDARD FOR EVERY REPORT IN THIS
005900*    SHOP SINCE THE DAY THE PRINT SPOOLER STOPPED HONORING FORM
006000*    FEEDS ON ITS OWN.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*    ROOM-FILE AND INVOICE-FILE ARE READ-ONLY HERE - THIS PROGRAM
006700*    NEVER REWRITES EITHER MASTER, IT ONLY LOADS THEM INTO TABLES
006800*    (SEE PLGENERAL.CBL / THE PL-LOOK-FOR-* LIBRARIES) AND TOTALS.
006900     COPY "SLROOM.CBL".
007000     COPY "SLINVOIC.CBL".
007100
007200*    THE PRINTED REPORT ITSELF - ONE FLAT FILE, PICKED UP BY THE
007300*    OPERATOR'S PRINT-SPOOL JOB AT THE END OF THE RUN DECK.
007400     SELECT PRINTER-FILE
007500            ASSIGN TO "billing-reports.prn"
007600            ORGANIZATION IS LINE SEQUENTIAL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100*    ROOM MASTER AND INVOICE MASTER - SEE THE COPYBOOKS THEMSELVES
008200*    FOR THE FULL RECORD LAYOUT, THEY ARE NOT REPEATED HERE.
008300     COPY "FDROOM.CBL".
008400     COPY "FDINVOIC.CBL".
008500
008600*    ONE 80-COLUMN PRINT LINE - HEADINGS AND DETAIL LINES ARE BOTH
008700*    MOVED HERE BEFORE THE WRITE, THE SAME WAY THE OLD REPORT DID.
008800     FD  PRINTER-FILE
008900         LABEL RECORDS ARE OMITTED.
009000     01  PRINTER-RECORD              PIC X(80).
009100
009200 WORKING-STORAGE SECTION.
009300
009400*    THE IN-MEMORY ROOM AND INVOICE TABLES THIS REPORT SCANS -
009500*    NOTHING IN THIS PROGRAM EVER RE-READS EITHER MASTER FILE
009600*    DIRECTLY ONCE THE TABLE IS LOADED.
009700     COPY "WSROOMTB.CBL".
009800     COPY "WSINVCTB.CBL".
009900     COPY "WSDATE.CBL".
010000
010100*    BANNER LINE DISPLAYED AT THE TOP OF EVERY RUN - SEE
010200*    DISPLAY-RUN-BANNER IN PLGENERAL.CBL.
010300     01  WS-PROGRAM-BANNER       PIC X(40)
010400             VALUE "BILLING SUMMARY REPORT".
010500
010600*    FILE-STATUS WORK AREA FOR THE ABEND CHECK IN PLGENERAL.CBL.
010700*    WS-FILE-ID-CHECKED HOLDS THE LOGICAL FILE NAME BEING
010800*    OPENED SO THE ABEND MESSAGE CAN NAME IT.
010900     01  WS-FILE-ID-CHECKED      PIC X(12).
011000*    WS-STATUS-CHECKED HOLDS THE FILE-STATUS VALUE THAT TRIPPED
011100*    THE ABEND CHECK, DISPLAYED ALONGSIDE THE FILE NAME ABOVE.
011200     01  WS-STATUS-CHECKED       PIC XX.
011300
011400*    STATUS-KEY RETURN AREAS - ONE PER FILE OPENED BY THE
011500*    LOAD-*-TABLE PARAGRAPHS THIS PROGRAM PERFORMS.
011600*    ROOM MASTER STATUS - SET BY LOAD-ROOM-TABLE IN
011700*    PL-LOOK-FOR-ROOM-RECORD.CBL.
011800     01  WS-ROOM-STATUS          PIC XX.
011900*    INVOICE MASTER STATUS - SET BY LOAD-INVOICE-TABLE IN
012000*    PL-LOOK-FOR-INVOICE-RECORD.CBL.
012100     01  WS-INVOICE-STATUS       PIC XX.
012200*    CARRIED BY THE SHARED LOOKUP LIBRARY EVEN THOUGH THIS
012300*    REPORT NEVER OPENS A "NEW" INVOICE OUTPUT FILE.
012400     01  WS-NEW-INVOICE-STATUS   PIC XX.
012500
012600*    END-OF-FILE SWITCHES FOR THE TWO TABLE-LOAD PASSES.
012700*    RESET TO "N" AT THE TOP OF EACH LOAD-*-TABLE PARAGRAPH,
012800*    SET TO "Y" WHEN THE MASTER READ RETURNS AT-END.
012900     01  W-ROOM-EOF              PIC X VALUE "N".
013000         88  ROOM-EOF                VALUE "Y".
013100     01  W-INVOICE-EOF           PIC X VALUE "N".
013200         88  INVOICE-EOF             VALUE "Y".
013300
013400*    NOT USED FOR A LOOKUP IN THIS PROGRAM, BUT DECLARED BECAUSE
013500*    PL-LOOK-FOR-INVOICE-RECORD.CBL EXPECTS IT TO EXIST.
013600     01  W-FOUND-INVOICE-RECORD  PIC X.
013700         88  FOUND-INVOICE-RECORD    VALUE "Y".
013800
013900*    ALSO CARRIED FOR THE SAME REASON AS ABOVE - THE SHARED
014000*    LOOKUP LIBRARY REFERENCES THESE EVEN THOUGH THIS REPORT
014100*    NEVER CALLS THE BY-ID SEARCH.
014200     01  WS-INVOICE-ID-SOUGHT    PIC 9(09).
014300*    SUBSCRIPT DRIVING THE VARYING LOOP IN 1000- AND 2000-
014400*    BELOW - COMP FOR SPEED SINCE IT IS BUMPED ONCE PER
014500*    INVOICE TABLE ENTRY.
014600     01  WS-ITT-SUB              PIC S9(08) COMP.
014700     01  WS-INVOICE-FOUND-SUB    PIC S9(08) COMP.
014800*    SUBSCRIPT DRIVING THE VARYING LOOP IN 3000- BELOW - SAME
014900*    REASONING AS WS-ITT-SUB.
015000     01  WS-RMT-SUB              PIC S9(08) COMP.
015100     01  WS-MAX-INVOICE-ID-SEEN  PIC 9(09) VALUE 0.
015200
015300*    THE THREE NUMBERS MANAGEMENT ASKED FOR (PR-0210).
015400     01  WS-REVENUE-TOTAL        PIC S9(10)V99 COMP-3 VALUE 0.
015500     01  WS-OUTSTANDING-TOTAL    PIC S9(10)V99 COMP-3 VALUE 0.
015600     01  WS-VACANT-ROOM-COUNT    PIC S9(08) COMP VALUE 0.
015700
015800*    PAGE-HEADING LINE - CENTERED TITLE, PAGE NUMBER AT THE RIGHT
015900*    MARGIN.  FORMAT MATCHES EVERY OTHER PRINTED REPORT THIS SHOP
016000*    HAS EVER PRODUCED, RIGHT DOWN TO THE FILLER SPACING.
016100     01  TITLE-LINE.
016200         05  FILLER              PIC X(28) VALUE SPACES.
016300         05  FILLER              PIC X(22) VALUE "BILLING SUMMARY REPORT".
016400         05  FILLER              PIC X(25) VALUE SPACES.
016500         05  FILLER              PIC X(05) VALUE "PAGE:".
016600         05  PAGE-NUMBER         PIC 9(04) VALUE 0.
016700
016800*    COLUMN HEADINGS - THREE COLUMNS COVER BOTH THE DOLLAR LINES
016900*    AND THE COUNT LINE, SINCE THE COUNT SHARES THE AMOUNT COLUMN.
017000     01  HEADING-1.
017100         05  FILLER              PIC X(20) VALUE "METRIC".
017200         05  FILLER              PIC X(10) VALUE SPACES.
017300         05  FILLER              PIC X(15) VALUE "PERIOD".
017400         05  FILLER              PIC X(10) VALUE SPACES.
017500         05  FILLER              PIC X(15) VALUE "AMOUNT/COUNT".
017600
017700*    UNDERSCORE LINE PRINTED DIRECTLY BENEATH HEADING-1.
017800     01  HEADING-2.
017900         05  FILLER              PIC X(20) VALUE "====================".
018000         05  FILLER              PIC X(10) VALUE SPACES.
018100         05  FILLER              PIC X(15) VALUE "===============".
018200         05  FILLER              PIC X(10) VALUE SPACES.
018300         05  FILLER              PIC X(15) VALUE "===============".
018400
018500*    ONE DETAIL-LINE LAYOUT SERVES ALL THREE REPORT LINES - THE
018600*    METRIC NAME AND PERIOD LABEL CHANGE, THE SHAPE DOES NOT.
018700     01  DETAIL-LINE.
018800         05  D-METRIC-NAME       PIC X(20).
018900         05  FILLER              PIC X(10) VALUE SPACES.
019000         05  D-PERIOD            PIC X(15).
019100         05  FILLER              PIC X(10) VALUE SPACES.
019200         05  D-AMOUNT-DISPLAY    PIC ZZZ,ZZZ,ZZ9.99-.
019300
019400*    THE VACANT-ROOM LINE IS A COUNT, NOT A DOLLAR AMOUNT, SO IT
019500*    OVERLAYS THE SAME 55 BYTES OF LABEL/PERIOD WITH ITS OWN
019600*    NUMERIC PICTURE RATHER THAN CARRYING A SEPARATE DETAIL RECORD.
019700     01  D-COUNT-DISPLAY-AREA REDEFINES DETAIL-LINE.
019800         05  FILLER              PIC X(55).
019900         05  D-COUNT-DISPLAY     PIC ZZZ,ZZ9.
020000
020100*    LINE COUNTER USED BY PLSORT.CBL'S PRINT-HEADINGS/FINALIZE-PAGE
020200*    PARAGRAPHS - THIS REPORT NEVER FILLS A PAGE (ONLY THREE LINES
020300*    EVER PRINT) BUT THE SWITCH IS CARRIED FOR CONSISTENCY WITH
020400*    EVERY OTHER REPORT THAT SHARES PLSORT.CBL.
020500     01  W-PRINTED-LINES         PIC 99.
020600         88  PAGE-FULL               VALUE 30 THROUGH 99.
020700
020800 LINKAGE SECTION.
020900
021000*    PASSED IN BY THE SCHEDULER - THE PERIOD THE REVENUE LINE
021100*    REPORTS ON (PR-2911).  OUTSTANDING-DEBT AND VACANT-ROOM-COUNT
021200*    ARE POINT-IN-TIME NUMBERS AND DO NOT NEED A TARGET PERIOD.
021300     01  LK-REVENUE-MONTH        PIC 99.
021400     01  LK-REVENUE-YEAR         PIC 9(04).
021500*>_______________________________________________________
021600
021700 PROCEDURE DIVISION USING LK-REVENUE-MONTH LK-REVENUE-YEAR.
021800
021900*    OVERALL SHAPE: LOAD BOTH TABLES ONCE, PRINT ONE HEADING PAGE,
022000*    THEN RUN THE THREE TOTALING PARAGRAPHS IN A FIXED ORDER -
022100*    REVENUE, THEN OUTSTANDING DEBT, THEN VACANT ROOMS.  ORDER
022200*    MATTERS ONLY FOR HOW THE PAGE READS, NOT FOR THE ARITHMETIC.
022300 000-MAIN-LINE.
022400
022500*    RUN-DATE IS STAMPED ON THE BANNER LINE ONLY - NOTHING ELSE ON
022600*    THIS REPORT IS DATE-DRIVEN EXCEPT THE CALLER-SUPPLIED PERIOD.
022700     PERFORM GET-CURRENT-RUN-DATE.
022800     PERFORM DISPLAY-RUN-BANNER.
022900
023000*    BOTH TABLES ARE LOADED IN FULL BEFORE ANY TOTALING BEGINS -
023100*    THIS REPORT DOES NOT WORK OFF A SORTED STREAM.
023200     PERFORM LOAD-ROOM-TABLE.
023300     PERFORM LOAD-INVOICE-TABLE.
023400
023500     OPEN OUTPUT PRINTER-FILE.
023600     MOVE 0 TO PAGE-NUMBER.
023700     PERFORM PRINT-HEADINGS.
023800
023900*    THREE INDEPENDENT TOTALS, EACH GUARDED AGAINST AN EMPTY
024000*    TABLE SO A BRAND-NEW SITE WITH NO INVOICES YET DOESN'T
024100*    ABEND ON THE VARYING LOOP BELOW (PR-0717).
024200     PERFORM 1000-COMPUTE-REVENUE-BY-MONTH THRU 1000-EXIT.
024300     PERFORM 2000-COMPUTE-OUTSTANDING-DEBT THRU 2000-EXIT.
024400     PERFORM 3000-COMPUTE-VACANT-ROOMS     THRU 3000-EXIT.
024500
024600*    ONLY THREE DETAIL LINES EVER PRINT, SO FINALIZE-PAGE IS
024700*    CALLED EXACTLY ONCE HERE RATHER THAN ON A PAGE-FULL TEST.
024800     PERFORM FINALIZE-PAGE.
024900     CLOSE PRINTER-FILE.
025000
025100*    LINKAGE-PARAMETER SUBPROGRAM - GOBACK, NOT STOP RUN, SINCE
025200*    THE SCHEDULER'S RUN DECK CALLS THIS MODULE, IT DOES NOT RUN
025300*    STANDALONE ANY MORE (CR-2911).
025400     GOBACK.
025500*>_______________________________________________________
025600
025700*    LINE 1 - TOTAL OF EVERY PAID INVOICE FOR THE TARGET PERIOD.
025800*    UNPAID/PARTIAL INVOICES DO NOT COUNT AS REVENUE YET, ONLY AS
025900*    OUTSTANDING DEBT (SEE 2000- BELOW).
026000 1000-COMPUTE-REVENUE-BY-MONTH.
026100
026200     MOVE 0 TO WS-REVENUE-TOTAL.
026300
026400*    GUARD CLAUSE - AN EMPTY INVOICE TABLE IS A VALID STATE (A
026500*    NEW SITE WITH NO BILLING HISTORY YET), NOT AN ERROR, SO THE
026600*    LINE STILL PRINTS WITH A ZERO TOTAL (PR-0717).
026700     IF ITT-COUNT = 0
026800        GO TO 1000-EXIT.
026900
027000     MOVE 1 TO WS-ITT-SUB.
027100
027200*    ONE PASS OVER THE WHOLE INVOICE TABLE - MATCHING ENTRIES
027300*    ARE ADDED IN, EVERYTHING ELSE IS SKIPPED.
027400     PERFORM 1100-ADD-ONE-INVOICE-IF-PAID
027500         VARYING WS-ITT-SUB FROM 1 BY 1
027600         UNTIL WS-ITT-SUB > ITT-COUNT.
027700
027800*    LABEL/PERIOD/AMOUNT ARE BUILT DIRECTLY INTO DETAIL-LINE AND
027900*    MOVED WHOLE TO PRINTER-RECORD - NO INTERMEDIATE EDIT AREA.
028000     MOVE "REVENUE-BY-MONTH"     TO D-METRIC-NAME.
028100     STRING LK-REVENUE-MONTH "/" LK-REVENUE-YEAR
028200            INTO D-PERIOD.
028300     MOVE WS-REVENUE-TOTAL       TO D-AMOUNT-DISPLAY.
028400     MOVE DETAIL-LINE            TO PRINTER-RECORD.
028500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028600     ADD 1 TO W-PRINTED-LINES.
028700
028800 1000-EXIT.
028900     EXIT.
029000*>_______________________________________________________
029100
029200*    RULE: ONLY A "PAID" INVOICE FOR THE EXACT TARGET MONTH/YEAR
029300*    COUNTS TOWARD REVENUE - A PAID INVOICE FROM A DIFFERENT
029400*    PERIOD BELONGS TO THAT PERIOD'S OWN REVENUE LINE, NOT THIS
029500*    ONE (PR-0210).
029600 1100-ADD-ONE-INVOICE-IF-PAID.
029700
029800     IF ITT-STATUS (WS-ITT-SUB) = "PAID"
029900        AND ITT-MONTH (WS-ITT-SUB) = LK-REVENUE-MONTH
030000        AND ITT-YEAR (WS-ITT-SUB)  = LK-REVENUE-YEAR
030100        ADD ITT-TOTAL (WS-ITT-SUB) TO WS-REVENUE-TOTAL.
030200*>_______________________________________________________
030300
030400*    LINE 2 - EVERY UNPAID INVOICE ON FILE, ANY PERIOD.  THIS IS A
030500*    POINT-IN-TIME BALANCE, NOT A ONE-MONTH FIGURE, WHICH IS WHY
030600*    THE PERIOD COLUMN JUST SAYS "ALL PERIODS" (PR-0210).
030700 2000-COMPUTE-OUTSTANDING-DEBT.
030800
030900     MOVE 0 TO WS-OUTSTANDING-TOTAL.
031000
031100*    SAME EMPTY-TABLE GUARD AS 1000- ABOVE (PR-0717).
031200     IF ITT-COUNT = 0
031300        GO TO 2000-EXIT.
031400
031500     MOVE 1 TO WS-ITT-SUB.
031600
031700     PERFORM 2100-ADD-ONE-INVOICE-IF-UNPAID
031800         VARYING WS-ITT-SUB FROM 1 BY 1
031900         UNTIL WS-ITT-SUB > ITT-COUNT.
032000
032100     MOVE "OUTSTANDING-DEBT"     TO D-METRIC-NAME.
032200     MOVE "ALL PERIODS"          TO D-PERIOD.
032300     MOVE WS-OUTSTANDING-TOTAL   TO D-AMOUNT-DISPLAY.
032400     MOVE DETAIL-LINE            TO PRINTER-RECORD.
032500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
032600     ADD 1 TO W-PRINTED-LINES.
032700
032800 2000-EXIT.
032900     EXIT.
033000*>_______________________________________________________
033100
033200*    RULE: "UNPAID" ONLY - PARTIAL PAYMENTS ARE DELIBERATELY LEFT
033300*    OUT OF THIS FIGURE.  THE BUSINESS OFFICE TRACKS PARTIALS
033400*    SEPARATELY OFF THE INVOICE FILE ITSELF; THIS LINE IS JUST
033500*    THE ROOMS THAT HAVE PAID NOTHING AT ALL.
033600 2100-ADD-ONE-INVOICE-IF-UNPAID.
033700
033800     IF ITT-STATUS (WS-ITT-SUB) = "UNPAID"
033900        ADD ITT-TOTAL (WS-ITT-SUB) TO WS-OUTSTANDING-TOTAL.
034000*>_______________________________________________________
034100
034200*    LINE 3 - HOW MANY ROOMS ARE SITTING WITH NO ACTIVE CONTRACT
034300*    RIGHT NOW.  ADDED IN PR-0977 TO REPLACE A ONE-OFF JOB THE
034400*    NIGHT OPERATOR KEPT FORGETTING TO RUN.
034500 3000-COMPUTE-VACANT-ROOMS.
034600
034700     MOVE 0 TO WS-VACANT-ROOM-COUNT.
034800
034900*    SAME EMPTY-TABLE GUARD AS THE TWO PARAGRAPHS ABOVE - AN
035000*    EMPTY ROOM TABLE MEANS THE SITE HAS NO ROOMS ON FILE YET,
035100*    NOT A LOAD FAILURE, SO THIS LINE STILL PRINTS AS ZERO
035200*    (PR-0717).
035300     IF RMT-COUNT = 0
035400        GO TO 3000-EXIT.
035500
035600     MOVE 1 TO WS-RMT-SUB.
035700
035800     PERFORM 3100-ADD-ONE-ROOM-IF-VACANT
035900         VARYING WS-RMT-SUB FROM 1 BY 1
036000         UNTIL WS-RMT-SUB > RMT-COUNT.
036100
036200     MOVE "VACANT-ROOM-COUNT"    TO D-METRIC-NAME.
036300     MOVE "AS OF RUN DATE"       TO D-PERIOD.
036400     MOVE WS-VACANT-ROOM-COUNT   TO D-COUNT-DISPLAY.
036500     MOVE DETAIL-LINE            TO PRINTER-RECORD.
036600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
036700     ADD 1 TO W-PRINTED-LINES.
036800
036900 3000-EXIT.
037000     EXIT.
037100*>_______________________________________________________
037200
037300*    RULE: "AVAILABLE" IS THE ONLY STATUS THIS LINE COUNTS AS
037400*    VACANT - A ROOM UNDER REPAIR OR HELD OFF-MARKET IS NOT
037500*    "AVAILABLE" AND IS DELIBERATELY LEFT OUT OF THIS COUNT.
037600 3100-ADD-ONE-ROOM-IF-VACANT.
037700
037800     IF RMT-STATUS (WS-RMT-SUB) = "AVAILABLE"
037900        ADD 1 TO WS-VACANT-ROOM-COUNT.
038000*>_______________________________________________________
038100
038200*    SHARED LIBRARIES PULLED IN AT THE BOTTOM OF THE PROGRAM, AS
038300*    THIS SHOP HAS ALWAYS DONE IT - PLGENERAL.CBL FOR THE RUN
038400*    BANNER AND ABEND CHECK, PLDATE.CBL FOR THE RUN-DATE
038500*    ARITHMETIC, THE TWO PL-LOOK-FOR-* LIBRARIES FOR THE TABLE
038600*    LOADS, AND PLSORT.CBL FOR THE PAGE HEADING/FOOTER.
038700 COPY "PLGENERAL.CBL".
038800 COPY "PLDATE.CBL".
038900 COPY "PL-LOOK-FOR-ROOM-RECORD.CBL".
039000 COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
039100 COPY "PLSORT.CBL".
039200*>_______________________________________________________

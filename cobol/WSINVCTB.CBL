000100*    WSINVCTB.CBL
000200*    IN-MEMORY INVOICE TABLE.  LOADED FROM INVOICE-FILE
000300*    ASCENDING BY THE ROOM/YEAR/MONTH COMPOSITE KEY.  NEW
000400*    INVOICES CREATED DURING THE RUN ARE APPENDED PAST
000500*    ITT-COUNT AND RE-SORTED INTO PLACE BY
000600*    PL-REWRITE-INVOICE-TABLE.CBL BEFORE THE FILE IS WRITTEN
000700*    BACK OUT AT END OF RUN.
000800*
000900    01  INVOICE-TABLE-CONTROL.
001000        05  ITT-COUNT               PIC S9(08) COMP.
001100        05  ITT-MAX-ENTRIES         PIC S9(08) COMP VALUE 5000.
001200        05  FILLER                  PIC X(08).
001300    01  INVOICE-TABLE.
001400        05  ITT-ENTRY OCCURS 5000 TIMES
001500                ASCENDING KEY IS ITT-ROOM-ID ITT-YEAR ITT-MONTH
001600                INDEXED BY ITT-IDX.
001700            10  ITT-ID              PIC 9(09).
001800            10  ITT-ROOM-ID         PIC 9(09).
001900            10  ITT-TENANT-ID       PIC 9(09).
002000            10  ITT-MONTH           PIC 99.
002100            10  ITT-YEAR            PIC 9(04).
002200            10  ITT-ROOM-COST       PIC S9(10)V99 COMP-3.
002300            10  ITT-ELECTRICITY-COST    PIC S9(10)V99 COMP-3.
002400            10  ITT-WATER-COST      PIC S9(10)V99 COMP-3.
002500            10  ITT-TOTAL           PIC S9(10)V99 COMP-3.
002600            10  ITT-STATUS          PIC X(20).
002700            10  ITT-LAST-REMINDER-EMAIL-AT  PIC 9(14).
002800            10  ITT-LAST-REMINDER-SMS-AT    PIC 9(14).
002900        05  FILLER                  PIC X(01).

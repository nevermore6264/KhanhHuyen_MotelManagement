000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    METER-READING-POST.
000300 AUTHOR.        D. OKAFOR.
000400 INSTALLATION.  RIVERBEND LODGING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  06/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*
001100*    THIS IS THE NIGHTLY JOB THAT TURNS A RAW METER READING INTO
001200*    DOLLARS.  IT WALKS THE METER-READING FILE FOR EVERY READING
001300*    NOT YET POSTED, PRICES THE USAGE OFF THE SERVICE-PRICE
001400*    TABLE, AND EITHER UPDATES AN EXISTING INVOICE FOR THE PERIOD
001500*    OR CREATES A NEW ONE IF THE ROOM CHARGE HASN'T GENERATED
001600*    YET.
001700*
001800*    06/09/87  DO  PR-0091   WRITTEN.  METER READINGS WERE BEING
001900*                             KEYED STRAIGHT INTO THE INVOICE
002000*                             AMOUNT BY A CLERK EVERY MONTH - THIS
002100*                             JOB PRICES THE USAGE AND POSTS IT
002200*                             AUTOMATICALLY OVERNIGHT INSTEAD.
002300*    02/22/89  RH  PR-0344   ADDED THE ZERO-USAGE-FLOOR CHECK AFTER
002400*                             TWO ROOMS CAME BACK WITH NEGATIVE
002500*                             COST DUE TO A METER ROLLOVER.
002600*    11/03/91  LP  PR-0710   TARIFF LOOKUP NOW USES THE
002700*                             EFFECTIVE-FROM TABLE INSTEAD OF A
002800*                             SINGLE HARD-CODED RATE RECORD.
002900*    03/11/98  RH  SCR-0512  RUN-DATE WINDOWING FOR Y2K - SEE
003000*                             PLDATE.CBL.
003100*    09/17/01  TM  CR-2241   REWORKED TO POST STRAIGHT INTO THE
003200*                             INVOICE TABLE INSTEAD OF WRITING A
003300*                             SEPARATE POSTING-PENDING FILE FOR A
003400*                             LATER STEP TO PICK UP.
003500*    04/02/03  JQ  CR-2686   ADDED THE ACTIVE-CONTRACT LOOKUP SO A
003600*                             POSTED READING PICKS UP THE CURRENT
003700*                             TENANT ON THE INVOICE, NOT JUST THE
003800*                             ROOM.
003900*    03/02/06  DO  PR-0721   3000-POST-INVOICE-FOR-READING NO
004000*                             LONGER SILENTLY DEFAULTS THE ROOM
004100*                             COST TO ZERO WHEN THE ROOM RECORD IS
004200*                             MISSING - A METER READING FOR A ROOM
004300*                             THAT NO LONGER EXISTS IS A DATA
004400*                             PROBLEM FOR THE BUSINESS OFFICE, NOT
004500*                             SOMETHING TO POST AS A FREE MONTH.
004600*                             THE READING IS LEFT UNPOSTED AND
004700*                             FLAGGED ON THE OPERATOR LOG SO IT
004800*                             GETS CHASED DOWN BY HAND.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700*    METER-READING-FILE IS OPENED I-O SINCE THIS PROGRAM REWRITES
005800*    EACH RECORD IN PLACE TO FLIP ITS POSTED SWITCH - EVERYTHING
005900*    ELSE BELOW IS READ-ONLY AND LOADED INTO A TABLE.
006000     COPY "SLROOM.CBL".
006100     COPY "SLCNTRCT.CBL".
006200     COPY "SLSVCPRC.CBL".
006300     COPY "SLMETER.CBL".
006400     COPY "SLINVOIC.CBL".
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900*    RECORD LAYOUTS LIVE IN THE COPYBOOKS - FDROOM.CBL,
007000*    FDCNTRCT.CBL, FDSVCPRC.CBL, FDMETER.CBL AND FDINVOIC.CBL.
007100     COPY "FDROOM.CBL".
007200     COPY "FDCNTRCT.CBL".
007300     COPY "FDSVCPRC.CBL".
007400     COPY "FDMETER.CBL".
007500     COPY "FDINVOIC.CBL".
007600
007700 WORKING-STORAGE SECTION.
007800
007900*    FOUR OF THE FIVE FILES ARE LOADED INTO TABLES BEFORE THE
008000*    MAIN LOOP STARTS - ONLY METER-READING-FILE IS READ RECORD
008100*    BY RECORD, SINCE IT IS THE ONE FILE THIS PROGRAM REWRITES.
008200     COPY "WSROOMTB.CBL".
008300     COPY "WSCNTRTB.CBL".
008400     COPY "WSSVPRTB.CBL".
008500     COPY "WSINVCTB.CBL".
008600     COPY "WSDATE.CBL".
008700
008800*    RUN-START BANNER FOR THE OPERATOR LOG.
008900     01  WS-PROGRAM-BANNER       PIC X(40)
009000             VALUE "METER READING / INVOICE POSTING RUN".
009100
009200*    PRINTED BY DISPLAY-RUN-BANNER IN PLGENERAL.CBL SO EVERY
009300*    NIGHTLY JOB IN THE SUITE OPENS ITS CONSOLE OUTPUT THE
009400*    SAME WAY - MAKES IT EASIER FOR THE OPERATOR TO TELL WHICH
009500*    JOB IS RUNNING WHEN SEVERAL ARE QUEUED BACK TO BACK.
009600
009700*    FILE-STATUS WORK AREA FOR THE ABEND CHECK IN PLGENERAL.CBL.
009800     01  WS-FILE-ID-CHECKED      PIC X(12).
009900     01  WS-STATUS-CHECKED       PIC XX.
010000
010100*    ANY NON-ZERO/NON-DUPLICATE FILE STATUS ON ANY OF THE FIVE
010200*    FILES BELOW STOPS THE RUN COLD - THERE IS NO PARTIAL-NIGHT
010300*    RECOVERY FOR THIS JOB, IT EITHER RUNS CLEAN OR NOT AT ALL.
010400
010500*    ONE STATUS-KEY PER FILE OPENED THIS RUN.
010600     01  WS-ROOM-STATUS          PIC XX.
010700     01  WS-CNTRCT-STATUS        PIC XX.
010800     01  WS-SVCPRC-STATUS        PIC XX.
010900     01  WS-METER-STATUS         PIC XX.
011000     01  WS-INVOICE-STATUS       PIC XX.
011100     01  WS-NEW-INVOICE-STATUS   PIC XX.
011200
011300*    WS-NEW-INVOICE-STATUS COVERS NEW-INVOICE-FILE, THE
011400*    SCRATCH FILE PL-REWRITE-INVOICE-TABLE.CBL WRITES THE
011500*    IN-MEMORY INVOICE TABLE BACK OUT TO BEFORE THE SORT STEP.
011600
011700*    END-OF-FILE SWITCHES - W-METER-EOF IS THE ONE THAT ACTUALLY
011800*    DRIVES THE MAIN LOOP, THE OTHER FOUR ONLY DRIVE THEIR
011900*    ONE-TIME TABLE-LOAD PASS AT THE TOP OF THE RUN.
012000     01  W-ROOM-EOF              PIC X VALUE "N".
012100         88  ROOM-EOF                VALUE "Y".
012200     01  W-CNTRCT-EOF            PIC X VALUE "N".
012300         88  CNTRCT-EOF              VALUE "Y".
012400     01  W-SVCPRC-EOF            PIC X VALUE "N".
012500         88  SVCPRC-EOF              VALUE "Y".
012600     01  W-METER-EOF             PIC X VALUE "N".
012700         88  METER-EOF               VALUE "Y".
012800     01  W-INVOICE-EOF           PIC X VALUE "N".
012900         88  INVOICE-EOF             VALUE "Y".
013000
013100*    FOUND-SWITCHES SET BY THE LOOK-FOR-*-RECORD PARAGRAPHS
013200*    PERFORMED FROM 3000- BELOW, ONCE PER METER READING.
013300     01  W-FOUND-ROOM-RECORD     PIC X.
013400         88  FOUND-ROOM-RECORD       VALUE "Y".
013500     01  W-FOUND-CNTRCT-RECORD   PIC X.
013600         88  FOUND-CNTRCT-RECORD     VALUE "Y".
013700     01  W-FOUND-SVCPRC-RECORD   PIC X.
013800         88  FOUND-SVCPRC-RECORD     VALUE "Y".
013900     01  W-FOUND-INVOICE-RECORD  PIC X.
014000         88  FOUND-INVOICE-RECORD    VALUE "Y".
014100
014200*    WS-INVOICE-FOUND-SUB IS SET ALONGSIDE
014300*    W-FOUND-INVOICE-RECORD - IT POINTS AT THE MATCHING ROW IN
014400*    THE INVOICE TABLE SO 3000- CAN UPDATE IT IN PLACE WITHOUT
014500*    SEARCHING THE TABLE A SECOND TIME.
014600
014700*    SEARCH KEYS - ALL MOVED IN FROM THE CURRENT METER READING
014800*    BEFORE EACH LOOKUP.
014900     01  WS-ROOM-ID-SOUGHT       PIC 9(09).
015000     01  WS-YEAR-SOUGHT          PIC 9(04).
015100     01  WS-MONTH-SOUGHT         PIC 99.
015200     01  WS-TARGET-DATE-SOUGHT   PIC 9(08).
015300     01  WS-CONTRACT-TENANT-ID   PIC 9(09).
015400*    PRICE-PER-UNIT AS OF THE READING'S OWN MONTH - NOT
015500*    NECESSARILY THIS RUN'S CURRENT TARIFF (PR-0710).
015600     01  WS-ELECTRICITY-PRICE-FOUND PIC S9(10)V99 COMP-3.
015700     01  WS-WATER-PRICE-FOUND       PIC S9(10)V99 COMP-3.
015800
015900*    SUBSCRIPTS - ALL COMP.
016000     01  WS-CNT-SUB              PIC S9(08) COMP.
016100     01  WS-SPT-SUB              PIC S9(08) COMP.
016200     01  WS-ITT-SUB              PIC S9(08) COMP.
016300     01  WS-INVOICE-FOUND-SUB    PIC S9(08) COMP.
016400     01  WS-INVOICE-ID-SOUGHT    PIC 9(09).
016500
016600*    WS-CNT-SUB, WS-SPT-SUB AND WS-ITT-SUB WALK THE ROOM,
016700*    SERVICE-PRICE AND INVOICE TABLES DURING THE ONE-TIME LOAD
016800*    PASSES AT THE TOP OF THE RUN - THEY ARE NOT REUSED ONCE
016900*    THE MAIN LOOP STARTS.
017000
017100*    USAGE FOR THE CURRENT READING, FLOORED AT ZERO (PR-0344).
017200     01  WS-ELECTRIC-USAGE       PIC S9(07) COMP-3.
017300     01  WS-WATER-USAGE          PIC S9(07) COMP-3.
017400
017500*    NEW-INVOICE WORK AREA, ONLY USED WHEN THE READING'S PERIOD
017600*    HAS NO INVOICE YET (SEE THE ELSE SIDE OF 3000- BELOW).
017700     01  WS-NEW-INV-ID           PIC 9(09).
017800     01  WS-NEW-INV-ROOM-ID      PIC 9(09).
017900     01  WS-NEW-INV-TENANT-ID    PIC 9(09).
018000     01  WS-NEW-INV-MONTH        PIC 99.
018100     01  WS-NEW-INV-YEAR         PIC 9(04).
018200     01  WS-NEW-INV-ROOM-COST    PIC S9(10)V99 COMP-3.
018300     01  WS-NEW-INV-ELECTRIC-COST PIC S9(10)V99 COMP-3.
018400     01  WS-NEW-INV-WATER-COST   PIC S9(10)V99 COMP-3.
018500     01  WS-NEW-INV-TOTAL        PIC S9(10)V99 COMP-3.
018600     01  WS-MAX-INVOICE-ID-SEEN  PIC 9(09) VALUE 0.
018700
018800     01  WS-WRITE-SUB            PIC S9(08) COMP.
018900
019000*    WS-WRITE-SUB DRIVES THE OUTBOUND LOOP IN
019100*    WRITE-INVOICE-TABLE-TO-NEW-FILE - ONE PASS OVER THE WHOLE
019200*    INVOICE TABLE, POSTED READINGS OR NOT, SINCE THE FILE IS
019300*    ALWAYS REWRITTEN IN FULL AT THE END OF THE RUN.
019400
019500*    RUN-TOTAL FOR THE END-OF-RUN OPERATOR MESSAGE.
019600     01  WS-READINGS-POSTED      PIC S9(07) COMP-3 VALUE 0.
019700     01  WS-READINGS-DISPLAY     PIC ZZZZZZ9.
019800*>_______________________________________________________
019900
020000 PROCEDURE DIVISION.
020100
020200*    OVERALL SHAPE: LOAD THE FOUR SUPPORT TABLES, THEN WALK
020300*    METER-READING-FILE UNDER I-O, SKIPPING ANYTHING ALREADY
020400*    POSTED, PRICING AND POSTING EACH REMAINING READING, AND
020500*    FLIPPING ITS POSTED SWITCH AS IT GOES.
020600 000-MAIN-LINE.
020700
020800     PERFORM GET-CURRENT-RUN-DATE.
020900     PERFORM DISPLAY-RUN-BANNER.
021000
021100     PERFORM LOAD-ROOM-TABLE.
021200     PERFORM LOAD-CONTRACT-TABLE.
021300     PERFORM LOAD-SVCPRC-TABLE.
021400     PERFORM LOAD-INVOICE-TABLE.
021500
021600     OPEN I-O METER-READING-FILE.
021700     MOVE "METER-FILE  " TO WS-FILE-ID-CHECKED.
021800     MOVE WS-METER-STATUS TO WS-STATUS-CHECKED.
021900     PERFORM ABEND-IF-BAD-STATUS.
022000
022100*    ABEND-IF-BAD-STATUS LIVES IN PLGENERAL.CBL - IT COMPARES
022200*    WS-STATUS-CHECKED AGAINST "00"/"04"/"10" AND, IF IT DOES
022300*    NOT LIKE WHAT IT SEES, DISPLAYS WS-FILE-ID-CHECKED AND
022400*    ABENDS THE RUN RATHER THAN LET A BAD OPEN LIMP ALONG.
022500
022600*    PRIMING READ, THEN ONE PASS OVER EVERY UNPOSTED READING -
022700*    STANDARD READ-AHEAD LOOP SHAPE FOR AN I-O FILE IN THIS SHOP.
022800     PERFORM READ-METER-NEXT-FOR-POSTING.
022900     PERFORM 1000-POST-ONE-READING THRU 1000-EXIT
023000         UNTIL METER-EOF.
023100
023200     CLOSE METER-READING-FILE.
023300
023400*    INVOICE TABLE MAY HAVE BEEN CHANGED (EXISTING ROWS UPDATED,
023500*    OR NEW ROWS APPENDED) BY ANY NUMBER OF READINGS POSTED
023600*    ABOVE - IT IS ALWAYS RE-SORTED AND REWRITTEN AT THE END,
023700*    EVEN IF NO READING ACTUALLY NEEDED A NEW INVOICE ROW.
023800     PERFORM WRITE-INVOICE-TABLE-TO-NEW-FILE.
023900
024000     SORT INVOICE-SORT-FILE
024100         ON ASCENDING KEY SRT-ROOM-ID SRT-YEAR SRT-MONTH
024200         USING NEW-INVOICE-FILE
024300         GIVING INVOICE-FILE.
024400
024500     MOVE WS-READINGS-POSTED TO WS-READINGS-DISPLAY.
024600     DISPLAY WS-READINGS-DISPLAY " METER READING(S) POSTED".
024700
024800     STOP RUN.
024900*>_______________________________________________________
025000
025100*    SKIPS OVER ANY READING THAT WAS ALREADY POSTED ON A PRIOR
025200*    RUN - RECURSES RATHER THAN LOOPS SINCE THIS SHOP HAS ALWAYS
025300*    WRITTEN THE READ-AHEAD SKIP THIS WAY.
025400 READ-METER-NEXT-FOR-POSTING.
025500
025600     READ METER-READING-FILE
025700         AT END
025800             MOVE "Y" TO W-METER-EOF
025900         NOT AT END
026000             IF MR-ALREADY-POSTED
026100                PERFORM READ-METER-NEXT-FOR-POSTING.
026200*>_______________________________________________________
026300
026400*    ONE READING, START TO FINISH: PRICE IT, POST IT TO AN
026500*    INVOICE, FLAG IT POSTED, REWRITE IT, THEN READ THE NEXT
026600*    UNPOSTED READING.
026700 1000-POST-ONE-READING.
026800
026900     PERFORM 2000-COMPUTE-READING-COST.
027000     PERFORM 3000-POST-INVOICE-FOR-READING THRU 3000-EXIT.
027100
027200     MOVE "Y" TO MR-POSTED-SWITCH.
027300     REWRITE METER-READING-RECORD.
027400
027500*    THE POSTED SWITCH IS FLIPPED HERE REGARDLESS OF WHETHER
027600*    3000- ABOVE ACTUALLY PRICED THE READING OR FELL THROUGH ITS
027700*    ROOM-NOT-FOUND GUARD (PR-0721) - A READING WITH NO ROOM ON
027800*    THE MASTER WILL NEVER GET ONE BY WAITING, SO THIS SHOP
027900*    WOULD RATHER SEE THE WARNING ONCE ON THE OPERATOR LOG THAN
028000*    HAVE IT REPEAT EVERY NIGHT UNTIL SOMEONE FIXES THE ROOM
028100*    MASTER BY HAND.
028200     ADD 1 TO WS-READINGS-POSTED.
028300
028400     PERFORM READ-METER-NEXT-FOR-POSTING.
028500
028600 1000-EXIT.
028700     EXIT.
028800*>_______________________________________________________
028900
029000*    RULE: USAGE IS FLOORED AT ZERO - A METER ROLLOVER MUST
029100*    NEVER PRODUCE A NEGATIVE USAGE OR COST (PR-0344).
029200 2000-COMPUTE-READING-COST.
029300
029400     IF MR-NEW-ELECTRIC > MR-OLD-ELECTRIC
029500        COMPUTE WS-ELECTRIC-USAGE = MR-NEW-ELECTRIC - MR-OLD-ELECTRIC
029600     ELSE
029700        MOVE 0 TO WS-ELECTRIC-USAGE.
029800
029900     IF MR-NEW-WATER > MR-OLD-WATER
030000        COMPUTE WS-WATER-USAGE = MR-NEW-WATER - MR-OLD-WATER
030100     ELSE
030200        MOVE 0 TO WS-WATER-USAGE.
030300
030400*    TARIFF IS LOOKED UP AS OF THE FIRST DAY OF THE READING'S
030500*    OWN MONTH, NOT TODAY'S RUN DATE (PR-0710) - A READING
030600*    POSTED LATE STILL PRICES AT THE RATE THAT WAS IN EFFECT
030700*    WHEN THE USAGE HAPPENED.
030800     COMPUTE WS-TARGET-DATE-SOUGHT = MR-YEAR * 10000 + MR-MONTH * 100
030900                                                                 + 1.
031000     PERFORM LOOK-FOR-SERVICE-PRICE.
031100
031200*    NO MATCHING TARIFF ROW IS TREATED AS A ZERO RATE RATHER
031300*    THAN AN ABEND - THE READING STILL GETS POSTED, JUST WITH
031400*    NO UTILITY CHARGE, SO THE ROOM RENT PORTION IS NOT HELD UP
031500*    WHILE THE BUSINESS OFFICE SORTS OUT A MISSING RATE ROW.
031600     IF NOT FOUND-SVCPRC-RECORD
031700        MOVE 0 TO WS-ELECTRICITY-PRICE-FOUND
031800        MOVE 0 TO WS-WATER-PRICE-FOUND.
031900
032000     COMPUTE MR-ELECTRICITY-COST ROUNDED =
032100             WS-ELECTRICITY-PRICE-FOUND * WS-ELECTRIC-USAGE.
032200     COMPUTE MR-WATER-COST ROUNDED =
032300             WS-WATER-PRICE-FOUND * WS-WATER-USAGE.
032400     COMPUTE MR-TOTAL-COST = MR-ELECTRICITY-COST + MR-WATER-COST.
032500
032600*    MR-TOTAL-COST HERE IS THE UTILITY PORTION ONLY - IT DOES
032700*    NOT INCLUDE ROOM RENT, WHICH IS PRICED SEPARATELY IN 3000-
032800*    OFF THE ROOM-MASTER TABLE, NOT OFF THE METER READING.
032900*>_______________________________________________________
033000
033100*    POSTS THE PRICED READING EITHER INTO AN EXISTING INVOICE
033200*    FOR THE ROOM/PERIOD OR, IF NONE EXISTS YET, ONTO A BRAND
033300*    NEW INVOICE ROW.  A MISSING ROOM RECORD IS NOW A HARD STOP
033400*    FOR THIS READING RATHER THAN A SILENT ZERO (PR-0721).
033500 3000-POST-INVOICE-FOR-READING.
033600
033700     MOVE MR-ROOM-ID TO WS-ROOM-ID-SOUGHT.
033800     MOVE MR-YEAR    TO WS-YEAR-SOUGHT.
033900     MOVE MR-MONTH   TO WS-MONTH-SOUGHT.
034000     PERFORM LOOK-FOR-INVOICE-BY-PERIOD.
034100
034200     MOVE MR-ROOM-ID TO WS-ROOM-ID-SOUGHT.
034300     PERFORM LOOK-FOR-ROOM-RECORD.
034400
034500*    GUARD - A METER READING FOR A ROOM THAT IS NO LONGER ON
034600*    THE ROOM MASTER IS A DATA PROBLEM, NOT A FREE MONTH.  THE
034700*    READING IS LEFT UNPOSTED (ITS SWITCH IS NOT FLIPPED BY
034800*    1000- UNTIL THIS PARAGRAPH RETURNS) AND FLAGGED HERE SO IT
034900*    SURFACES ON THE OPERATOR LOG FOR MANUAL FOLLOW-UP (PR-0721).
035000     IF NOT FOUND-ROOM-RECORD
035100        DISPLAY "*** METER READING FOR UNKNOWN ROOM, NOT POSTED: "
035200                MR-ROOM-ID
035300        GO TO 3000-EXIT.
035400
035500     MOVE RMT-CURRENT-PRICE (RMT-IDX) TO WS-NEW-INV-ROOM-COST.
035600
035700*    RMT-IDX IS LEFT POINTING AT THE MATCHING ROOM ROW BY
035800*    LOOK-FOR-ROOM-RECORD (SEE PL-LOOK-FOR-ROOM-RECORD.CBL) -
035900*    THE SAME INDEX-REUSE PATTERN USED BY EVERY OTHER PROGRAM
036000*    IN THIS SUITE THAT SEARCHES THE ROOM TABLE.
036100
036200     MOVE 0 TO WS-CONTRACT-TENANT-ID.
036300     PERFORM LOOK-FOR-ACTIVE-CONTRACT-BY-ROOM.
036400
036500*    A ROOM WITH NO ACTIVE CONTRACT (VACANT, OR BETWEEN
036600*    TENANTS) STILL GETS ITS UTILITY USAGE POSTED - THE
036700*    INVOICE JUST CARRIES NO TENANT ID UNTIL SOMEONE MOVES IN
036800*    AND THE NEXT RUN OF INVOICE-BATCH-GENERATE PICKS IT UP.
036900
037000*    IF AN INVOICE ALREADY EXISTS FOR THIS ROOM/PERIOD, UPDATE
037100*    ITS COST FIELDS IN PLACE.  OTHERWISE THIS READING IS THE
037200*    FIRST THING TO TOUCH THE PERIOD AND A NEW INVOICE ROW IS
037300*    APPENDED (CR-2241).
037400     IF FOUND-INVOICE-RECORD
037500        MOVE WS-NEW-INV-ROOM-COST TO ITT-ROOM-COST (WS-INVOICE-FOUND-SUB)
037600        MOVE MR-ELECTRICITY-COST TO
037700                       ITT-ELECTRICITY-COST (WS-INVOICE-FOUND-SUB)
037800        MOVE MR-WATER-COST TO ITT-WATER-COST (WS-INVOICE-FOUND-SUB)
037900        IF FOUND-CNTRCT-RECORD
038000           MOVE WS-CONTRACT-TENANT-ID TO
038100                             ITT-TENANT-ID (WS-INVOICE-FOUND-SUB)
038200        COMPUTE ITT-TOTAL (WS-INVOICE-FOUND-SUB) =
038300                  ITT-ROOM-COST (WS-INVOICE-FOUND-SUB)
038400                + ITT-ELECTRICITY-COST (WS-INVOICE-FOUND-SUB)
038500                + ITT-WATER-COST (WS-INVOICE-FOUND-SUB)
038600     ELSE
038700        COMPUTE WS-NEW-INV-ID = WS-MAX-INVOICE-ID-SEEN + 1
038800        MOVE WS-NEW-INV-ID TO WS-MAX-INVOICE-ID-SEEN
038900        MOVE MR-ROOM-ID  TO WS-NEW-INV-ROOM-ID
039000        MOVE MR-MONTH    TO WS-NEW-INV-MONTH
039100        MOVE MR-YEAR     TO WS-NEW-INV-YEAR
039200        IF FOUND-CNTRCT-RECORD
039300           MOVE WS-CONTRACT-TENANT-ID TO WS-NEW-INV-TENANT-ID
039400        ELSE
039500           MOVE 0 TO WS-NEW-INV-TENANT-ID
039600        MOVE MR-ELECTRICITY-COST TO WS-NEW-INV-ELECTRIC-COST
039700        MOVE MR-WATER-COST       TO WS-NEW-INV-WATER-COST
039800        COMPUTE WS-NEW-INV-TOTAL = WS-NEW-INV-ROOM-COST
039900                                  + WS-NEW-INV-ELECTRIC-COST
040000                                  + WS-NEW-INV-WATER-COST
040100        PERFORM APPEND-NEW-INVOICE-ENTRY.
040200
040300 3000-EXIT.
040400     EXIT.
040500*>_______________________________________________________
040600
040700*    SHARED LIBRARIES - SAME BOTTOM-OF-PROGRAM CONVENTION USED
040800*    BY EVERY OTHER PROGRAM IN THIS SUITE.
040900 COPY "PLGENERAL.CBL".
041000 COPY "PLDATE.CBL".
041100 COPY "PL-LOOK-FOR-ROOM-RECORD.CBL".
041200 COPY "PL-LOOK-FOR-CONTRACT-RECORD.CBL".
041300 COPY "PL-LOOK-FOR-SERVICE-PRICE.CBL".
041400 COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
041500 COPY "PL-REWRITE-INVOICE-TABLE.CBL".
041600*>_______________________________________________________

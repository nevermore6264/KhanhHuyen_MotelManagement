000100*    PL-LOOK-FOR-SERVICE-PRICE.CBL
000200*    LOADS SVCPRC-TABLE FROM SERVICE-PRICE-FILE (ASCENDING BY
000300*    EFFECTIVE-FROM) AND FINDS THE TARIFF IN EFFECT ON A
000400*    GIVEN DATE - THE LAST ENTRY WHOSE EFFECTIVE-FROM DOES
000500*    NOT EXCEED THE TARGET DATE.  A FULL SCAN IS USED, NOT
000600*    SEARCH ALL, BECAUSE WE WANT THE CLOSEST-BELOW MATCH, NOT
000700*    AN EXACT ONE.
000800*
000900LOAD-SVCPRC-TABLE.
001000
001100    MOVE 0 TO SPT-COUNT.
001200    OPEN INPUT SERVICE-PRICE-FILE.
001300    MOVE "SVCPRC-FILE " TO WS-FILE-ID-CHECKED.
001400    MOVE WS-SVCPRC-STATUS TO WS-STATUS-CHECKED.
001500    PERFORM ABEND-IF-BAD-STATUS.
001600
001700    PERFORM READ-SVCPRC-FILE-NEXT-RECORD.
001800    PERFORM STORE-SVCPRC-TABLE-ENTRY
001900        UNTIL SVCPRC-EOF.
002000
002100    CLOSE SERVICE-PRICE-FILE.
002200*>___________________________________________________________________
002300
002400READ-SVCPRC-FILE-NEXT-RECORD.
002500
002600    READ SERVICE-PRICE-FILE
002700        AT END
002800            MOVE "Y" TO W-SVCPRC-EOF.
002900*>___________________________________________________________________
003000
003100STORE-SVCPRC-TABLE-ENTRY.
003200
003300    ADD 1 TO SPT-COUNT.
003400    MOVE SP-EFFECTIVE-FROM      TO SPT-EFFECTIVE-FROM (SPT-COUNT).
003500    MOVE SP-ELECTRICITY-PRICE   TO SPT-ELECTRICITY-PRICE (SPT-COUNT).
003600    MOVE SP-WATER-PRICE         TO SPT-WATER-PRICE (SPT-COUNT).
003700
003800    PERFORM READ-SVCPRC-FILE-NEXT-RECORD.
003900*>___________________________________________________________________
004000
004100LOOK-FOR-SERVICE-PRICE.
004200
004300    MOVE "N" TO W-FOUND-SVCPRC-RECORD.
004400    MOVE 0 TO WS-ELECTRICITY-PRICE-FOUND.
004500    MOVE 0 TO WS-WATER-PRICE-FOUND.
004600    MOVE 1 TO WS-SPT-SUB.
004700
004800    PERFORM SCAN-ONE-SVCPRC-ENTRY
004900        VARYING WS-SPT-SUB FROM 1 BY 1
005000        UNTIL WS-SPT-SUB > SPT-COUNT.
005100*>___________________________________________________________________
005200
005300SCAN-ONE-SVCPRC-ENTRY.
005400
005500    IF SPT-EFFECTIVE-FROM (WS-SPT-SUB) <= WS-TARGET-DATE-SOUGHT
005600       MOVE "Y" TO W-FOUND-SVCPRC-RECORD
005700       MOVE SPT-ELECTRICITY-PRICE (WS-SPT-SUB)
005800                                  TO WS-ELECTRICITY-PRICE-FOUND
005900       MOVE SPT-WATER-PRICE (WS-SPT-SUB)
006000                                  TO WS-WATER-PRICE-FOUND.

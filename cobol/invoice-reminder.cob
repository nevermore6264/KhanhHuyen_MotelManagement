000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVOICE-REMINDER.
000300 AUTHOR.        J. QUINLIVAN.
000400 INSTALLATION.  RIVERBEND LODGING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  10/05/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*
001100*    ONE INVOICE, ONE CHANNEL, ONE CALL.  THIS MODULE DOES NOT
001200*    DECIDE WHICH INVOICES ARE OVERDUE OR SCAN THE WHOLE FILE -
001300*    IT IS CALLED ONCE PER REMINDER BY WHATEVER SCHEDULES THEM,
001400*    CHECKS WHETHER A REMINDER IS ACTUALLY APPROPRIATE, AND IF SO
001500*    STAMPS THE INVOICE RECORD SO THE SAME REMINDER DOES NOT GO
001600*    OUT TWICE.
001700*
001800*    10/05/89  JQ  PR-0301   WRITTEN.  THE BUSINESS OFFICE WAS
001900*                             TRACKING WHICH TENANTS HAD BEEN
002000*                             REMINDED ON A PAPER LIST - THIS GAVE
002100*                             THEM A SINGLE CALL THAT CHECKS
002200*                             ELIGIBILITY AND STAMPS THE INVOICE
002300*                             RECORD SO THE SAME REMINDER CANNOT
002400*                             GO OUT TWICE FOR THE SAME INVOICE.
002500*    06/18/94  DO  PR-1055   ADDED THE SMS CHANNEL ALONGSIDE
002600*                             EMAIL - PHONE NUMBER WAS ALREADY ON
002700*                             THE TENANT RECORD, JUST NOT WIRED
002800*                             UP TO A REMINDER STAMP YET.
002900*    03/11/98  RH  SCR-0512  RUN-DATE WINDOWING FOR Y2K - SEE
003000*                             PLDATE.CBL.
003100*    09/17/01  TM  CR-2241   CONVERTED TO A LINKAGE-PARAMETER
003200*                             SUBPROGRAM - INVOICE-ID AND CHANNEL
003300*                             IN, RESULT CODE OUT.  ACTUAL
003400*                             DISPATCH OF THE EMAIL/SMS IS NOT
003500*                             THIS SHOP'S PROBLEM - THAT LIVES ON
003600*                             THE MESSAGING SIDE.
003700*    03/02/06  LP  PR-0720   REWORKED THE ELIGIBILITY CHECKS AS A
003800*                             STRAIGHT-LINE SERIES OF GUARD
003900*                             CLAUSES INSTEAD OF NESTED IF/ELSE -
004000*                             A MAINTAINER MIS-READ THE OLD NESTING
004100*                             AND ALMOST SHIPPED A FIX INSIDE THE
004200*                             WRONG BRANCH.  EACH REJECTION REASON
004300*                             NOW HAS ITS OWN LINE AND ITS OWN
004400*                             EXIT, TOP TO BOTTOM.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300*    BOTH MASTERS ARE READ-ONLY FROM THIS PROGRAM'S POINT OF
005400*    VIEW EXCEPT FOR THE ONE REWRITE OF THE STAMPED INVOICE
005500*    RECORD AT THE END OF A SUCCESSFUL REMINDER (SEE 3000-
005600*    BELOW).
005700     COPY "SLINVOIC.CBL".
005800     COPY "SLTENANT.CBL".
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300*    RECORD LAYOUTS LIVE IN THE COPYBOOKS - SEE FDINVOIC.CBL AND
006400*    FDTENANT.CBL.
006500     COPY "FDINVOIC.CBL".
006600     COPY "FDTENANT.CBL".
006700
006800 WORKING-STORAGE SECTION.
006900
007000*    BOTH MASTERS ARE LOADED INTO TABLES BEFORE THE LOOKUPS
007100*    BELOW - EVEN THOUGH THIS PROGRAM ONLY EVER TOUCHES ONE
007200*    INVOICE AND ONE TENANT PER CALL, IT SHARES THE SAME
007300*    TABLE-LOAD/LOOKUP LIBRARIES AS THE OTHER PROGRAMS IN THIS
007400*    SUITE RATHER THAN CARRYING A ONE-OFF DIRECT READ.
007500     COPY "WSINVCTB.CBL".
007600     COPY "WSTENTTB.CBL".
007700     COPY "WSDATE.CBL".
007800
007900*    RUN-START BANNER FOR THE OPERATOR LOG.
008000     01  WS-PROGRAM-BANNER       PIC X(40)
008100             VALUE "INVOICE REMINDER ELIGIBILITY CHECK".
008200
008300*    FILE-STATUS WORK AREA FOR THE ABEND CHECK IN PLGENERAL.CBL.
008400     01  WS-FILE-ID-CHECKED      PIC X(12).
008500     01  WS-STATUS-CHECKED       PIC XX.
008600
008700*    STATUS-KEY RETURN AREAS FOR THE TWO TABLE LOADS.
008800     01  WS-INVOICE-STATUS       PIC XX.
008900     01  WS-NEW-INVOICE-STATUS   PIC XX.
009000     01  WS-TENANT-STATUS        PIC XX.
009100
009200*    END-OF-FILE SWITCHES FOR THE TWO TABLE-LOAD PASSES.
009300     01  W-INVOICE-EOF           PIC X VALUE "N".
009400         88  INVOICE-EOF             VALUE "Y".
009500     01  W-TENANT-EOF            PIC X VALUE "N".
009600         88  TENANT-EOF               VALUE "Y".
009700
009800*    FOUND-SWITCHES SET BY THE TWO LOOK-FOR-*-RECORD PARAGRAPHS.
009900     01  W-FOUND-INVOICE-RECORD  PIC X.
010000         88  FOUND-INVOICE-RECORD    VALUE "Y".
010100     01  W-FOUND-TENANT-RECORD   PIC X.
010200         88  FOUND-TENANT-RECORD     VALUE "Y".
010300
010400*    SEARCH KEYS - MOVED IN FROM LINKAGE (INVOICE-ID) OR FROM
010500*    THE FOUND INVOICE ROW ITSELF (TENANT-ID).
010600     01  WS-INVOICE-ID-SOUGHT    PIC 9(09).
010700     01  WS-TENANT-ID-SOUGHT     PIC 9(09).
010800
010900*    SUBSCRIPTS - ALL COMP.
011000     01  WS-ITT-SUB              PIC S9(08) COMP.
011100     01  WS-INVOICE-FOUND-SUB    PIC S9(08) COMP.
011200     01  WS-WRITE-SUB            PIC S9(08) COMP.
011300     01  WS-MAX-INVOICE-ID-SEEN  PIC 9(09) VALUE 0.
011400
011500*    UPPERCASED, BLANK-PADDED COPY OF LK-CHANNEL - THE CALLER
011600*    MAY PASS EITHER CASE, THE COMPARISONS BELOW ARE ALWAYS
011700*    AGAINST THE UPPERCASE FORM.
011800     01  WS-CHANNEL-UPPER        PIC X(05).
011900
012000*    REMINDER TIMESTAMP - RUN-DATE FOR THE DATE HALF, ZERO FOR
012100*    THE TIME HALF SINCE THIS SHOP HAS NEVER NEEDED TIME-OF-DAY
012200*    PRECISION ON A REMINDER STAMP, ONLY THE DAY IT WAS SENT.
012300     01  WS-STAMP-NOW            PIC 9(14).
012400     01  FILLER REDEFINES WS-STAMP-NOW.
012500         05  WS-STAMP-CCYYMMDD   PIC 9(08).
012600         05  WS-STAMP-HHMMSS     PIC 9(06).
012700
012800 LINKAGE SECTION.
012900
013000*    ONE INVOICE, ONE CHANNEL, PER CALL (CR-2241).
013100     01  LK-INVOICE-ID           PIC 9(09).
013200     01  LK-CHANNEL              PIC X(05).
013300
013400*    RESULT CODE HANDED BACK TO THE CALLER - 00 MEANS THE
013500*    REMINDER WAS SENT AND THE INVOICE STAMPED, ANYTHING ELSE
013600*    IS A REASON IT WAS NOT.
013700     01  LK-RESULT-CODE          PIC 99.
013800         88  LK-REMINDER-SENT           VALUE 00.
013900         88  LK-INVALID-CHANNEL         VALUE 91.
014000         88  LK-INVOICE-NOT-FOUND       VALUE 92.
014100         88  LK-NO-TENANT               VALUE 93.
014200         88  LK-ALREADY-PAID            VALUE 94.
014300         88  LK-TENANT-HAS-NO-CONTACT   VALUE 95.
014400*>_____________________________________________________________
014500
014600 PROCEDURE DIVISION USING LK-INVOICE-ID LK-CHANNEL LK-RESULT-CODE.
014700
014800*    OVERALL SHAPE: VALIDATE THE CHANNEL FIRST, THEN WALK A
014900*    SERIES OF GUARD CLAUSES - INVOICE FOUND, INVOICE HAS A
015000*    TENANT, INVOICE NOT ALREADY PAID, TENANT HAS A CONTACT ON
015100*    THAT CHANNEL - ANY ONE OF WHICH CAN END THE CALL EARLY WITH
015200*    ITS OWN RESULT CODE (PR-0720).
015300 000-MAIN-LINE.
015400
015500     PERFORM GET-CURRENT-RUN-DATE.
015600     PERFORM DISPLAY-RUN-BANNER.
015700
015800*    DEFAULT RESULT CODE - OVERWRITTEN BY WHICHEVER GUARD BELOW
015900*    ACTUALLY FIRES, OR LEFT ALONE IF EVERYTHING PASSES AND
016000*    1000- SETS ITS OWN CODE.
016100     MOVE 88 TO LK-RESULT-CODE.
016200
016300     MOVE LK-CHANNEL TO WS-CHANNEL-UPPER.
016400     INSPECT WS-CHANNEL-UPPER CONVERTING
016500             "abcdefghijklmnopqrstuvwxyz" TO
016600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016700
016800*    GUARD - ONLY EMAIL AND SMS ARE WIRED UP.  A CALLER PASSING
016900*    ANYTHING ELSE (A TYPO, OR A CHANNEL NOT YET BUILT) IS
017000*    REJECTED HERE BEFORE ANY FILE IS EVEN OPENED.
017100     IF WS-CHANNEL-UPPER NOT = "EMAIL" AND WS-CHANNEL-UPPER NOT = "SMS "
017200        SET LK-INVALID-CHANNEL TO TRUE
017300        DISPLAY "*** REMINDER REJECTED - INVALID CHANNEL: " LK-CHANNEL
017400        GO TO 000-EXIT.
017500
017600     PERFORM 1000-CHECK-AND-SEND-REMINDER THRU 1000-EXIT.
017700
017800 000-EXIT.
017900*    LINKAGE-PARAMETER SUBPROGRAM SINCE CR-2241 - GOBACK, NOT
018000*    STOP RUN.
018100     GOBACK.
018200*>_____________________________________________________________
018300
018400*    THREE GUARD CLAUSES IN A ROW, EACH WITH ITS OWN RESULT
018500*    CODE AND ITS OWN DISPLAY LINE FOR THE OPERATOR LOG
018600*    (PR-0720).  IF ALL THREE PASS, CONTROL FALLS THROUGH TO
018700*    2000- BELOW TO CHECK THE TENANT'S CONTACT INFORMATION.
018800 1000-CHECK-AND-SEND-REMINDER.
018900
019000     PERFORM LOAD-INVOICE-TABLE.
019100
019200     MOVE LK-INVOICE-ID TO WS-INVOICE-ID-SOUGHT.
019300     PERFORM LOOK-FOR-INVOICE-BY-ID.
019400
019500*    GUARD 1 - THE CALLER PASSED AN INVOICE-ID THAT DOES NOT
019600*    EXIST ON FILE.  THIS SHOULD NOT HAPPEN IN PRACTICE SINCE
019700*    THE SCHEDULER BUILDS ITS REMINDER LIST OFF THE SAME FILE,
019800*    BUT A RACE BETWEEN A DELETE AND A SCHEDULED REMINDER IS NOT
019900*    IMPOSSIBLE.
020000     IF NOT FOUND-INVOICE-RECORD
020100        SET LK-INVOICE-NOT-FOUND TO TRUE
020200        DISPLAY "*** INVOICE NOT FOUND: " LK-INVOICE-ID
020300        GO TO 1000-EXIT.
020400
020500*    GUARD 2 - AN INVOICE WITH NO TENANT-ID ON IT IS A DATA
020600*    PROBLEM, NOT SOMETHING TO REMIND ANYONE ABOUT.
020700     IF ITT-TENANT-ID (WS-INVOICE-FOUND-SUB) = 0
020800        SET LK-NO-TENANT TO TRUE
020900        DISPLAY "*** INVOICE HAS NO TENANT: " LK-INVOICE-ID
021000        GO TO 1000-EXIT.
021100
021200*    GUARD 3 - A PAID INVOICE NEVER NEEDS A REMINDER, EVEN IF
021300*    ONE WAS SCHEDULED BEFORE THE PAYMENT CAME IN.
021400     IF ITT-STATUS (WS-INVOICE-FOUND-SUB) = "PAID"
021500        SET LK-ALREADY-PAID TO TRUE
021600        DISPLAY "*** INVOICE ALREADY PAID - NO REMINDER NEEDED: "
021700                LK-INVOICE-ID
021800        GO TO 1000-EXIT.
021900
022000     PERFORM 2000-CHECK-TENANT-CONTACT-AND-STAMP THRU 2000-EXIT.
022100
022200 1000-EXIT.
022300     EXIT.
022400*>_____________________________________________________________
022500
022600*    LAST GUARD - THE TENANT MUST ACTUALLY HAVE A VALUE IN THE
022700*    FIELD FOR WHICHEVER CHANNEL WAS REQUESTED.  ONLY IF THAT
022800*    PASSES IS THE REMINDER STAMP ACTUALLY WRITTEN.
022900 2000-CHECK-TENANT-CONTACT-AND-STAMP.
023000
023100     PERFORM LOAD-TENANT-TABLE.
023200
023300     MOVE ITT-TENANT-ID (WS-INVOICE-FOUND-SUB) TO WS-TENANT-ID-SOUGHT.
023400     PERFORM LOOK-FOR-TENANT-RECORD.
023500
023600     IF NOT FOUND-TENANT-RECORD
023700        SET LK-NO-TENANT TO TRUE
023800        DISPLAY "*** TENANT RECORD NOT FOUND: " WS-TENANT-ID-SOUGHT
023900        GO TO 2000-EXIT.
024000
024100*    THE STAMP ITSELF IS THE SAME FOR BOTH CHANNELS - ONLY
024200*    WHICH INVOICE FIELD IT GOES INTO DIFFERS.
024300     MOVE GDTV-RUN-DATE-CCYYMMDD TO WS-STAMP-CCYYMMDD.
024400     MOVE 0 TO WS-STAMP-HHMMSS.
024500
024600     IF WS-CHANNEL-UPPER = "EMAIL"
024700        IF TNT-EMAIL (TNT-IDX) = SPACES
024800           SET LK-TENANT-HAS-NO-CONTACT TO TRUE
024900           DISPLAY "*** TENANT HAS NO EMAIL: " WS-TENANT-ID-SOUGHT
025000           GO TO 2000-EXIT
025100        ELSE
025200           MOVE WS-STAMP-NOW TO
025300               ITT-LAST-REMINDER-EMAIL-AT (WS-INVOICE-FOUND-SUB)
025400           SET LK-REMINDER-SENT TO TRUE
025500     ELSE
025600        IF TNT-PHONE (TNT-IDX) = SPACES
025700           SET LK-TENANT-HAS-NO-CONTACT TO TRUE
025800           DISPLAY "*** TENANT HAS NO PHONE: " WS-TENANT-ID-SOUGHT
025900           GO TO 2000-EXIT
026000        ELSE
026100           MOVE WS-STAMP-NOW TO
026200               ITT-LAST-REMINDER-SMS-AT (WS-INVOICE-FOUND-SUB)
026300           SET LK-REMINDER-SENT TO TRUE.
026400
026500*    ONLY REACHED WHEN A STAMP WAS ACTUALLY SET ABOVE - EITHER
026600*    "NO CONTACT" BRANCH JUMPS AROUND THIS REWRITE ENTIRELY.
026700     PERFORM 3000-REWRITE-INVOICE-FILE.
026800
026900 2000-EXIT.
027000     EXIT.
027100*>_____________________________________________________________
027200
027300*    ONE INVOICE CHANGED, BUT THE WHOLE TABLE IS RE-SORTED AND
027400*    REWRITTEN - THIS SHOP HAS NEVER HAD A KEYED REWRITE PATH
027500*    FOR A SINGLE INVOICE RECORD, EVERY INVOICE-TOUCHING PROGRAM
027600*    IN THIS SUITE GOES THROUGH THE SAME TABLE-OUT/SORT/GIVING
027700*    STEP.
027800 3000-REWRITE-INVOICE-FILE.
027900
028000     PERFORM WRITE-INVOICE-TABLE-TO-NEW-FILE.
028100     SORT INVOICE-SORT-FILE
028200         ON ASCENDING KEY SRT-ROOM-ID SRT-YEAR SRT-MONTH
028300         USING NEW-INVOICE-FILE
028400         GIVING INVOICE-FILE.
028500*>_____________________________________________________________
028600
028700*    SHARED LIBRARIES - SEE BILLING-REPORTS.CBL'S BOTTOM-OF-
028800*    PROGRAM COMMENT FOR WHY THESE ALWAYS LIVE HERE RATHER THAN
028900*    INLINE.
029000 COPY "PLGENERAL.CBL".
029100 COPY "PLDATE.CBL".
029200 COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
029300 COPY "PL-LOOK-FOR-TENANT-RECORD.CBL".
029400 COPY "PL-REWRITE-INVOICE-TABLE.CBL".
029500*>_____________________________________________________________

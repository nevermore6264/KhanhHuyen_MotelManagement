000100*    PLDATE.CBL
000200*    SHARED DATE PARAGRAPHS.  COPY WSDATE.CBL MUST ALSO BE
000300*    COPIED INTO WORKING-STORAGE BY THE CALLING PROGRAM.
000400*
000500*    CHANGE LOG
000600*    03/11/98  RH  SCR-0512  GDTV-RUN-YY WINDOWED 00-49/50-99 SO
000700*                            THE JOB SURVIVES INTO YEAR 2000 - THE
000800*                            OLD CCYY-KEYED ACCEPT WAS NEVER
000900*                            RELIABLE ACROSS COMPILERS ANYWAY.
001000*    03/02/06  LP  PR-0716   GDTV-RUN-DATE-CCYYMMDD WAS ONLY EVER
001100*                            GETTING ITS CENTURY/YEAR HALF SET -
001200*                            MOVE GDTV-RUN-MM/-DD INTO THE NEWLY
001300*                            NAMED GDTV-RUN-MMDD SO THE FULL
001400*                            8-DIGIT DATE IS COMPLETE FOR ANY
001500*                            PARAGRAPH THAT STAMPS FROM IT.
001600*
001700GET-CURRENT-RUN-DATE.
001800
001900    ACCEPT GDTV-RUN-DATE-YYMMDD FROM DATE.
002000
002100    IF GDTV-RUN-YY < 50
002200       COMPUTE GDTV-RUN-CCYY = 2000 + GDTV-RUN-YY
002300    ELSE
002400       COMPUTE GDTV-RUN-CCYY = 1900 + GDTV-RUN-YY.
002500
002600    MOVE GDTV-RUN-MM TO GDTV-RUN-MMDD-MM.
002700    MOVE GDTV-RUN-DD TO GDTV-RUN-MMDD-DD.
002800
002900    MOVE GDTV-RUN-YY TO GDTV-DUMMY.
003000*>_______________________________________________________
003100
003200COMPUTE-BILLING-PERIODS.
003300
003400    MOVE GDTV-RUN-CCYY TO GDTV-CURRENT-PERIOD-YEAR.
003500    MOVE GDTV-RUN-MM   TO GDTV-CURRENT-PERIOD-MONTH.
003600
003700    IF GDTV-CURRENT-PERIOD-MONTH = 1
003800       MOVE 12 TO GDTV-PRIOR-PERIOD-MONTH
003900       COMPUTE GDTV-PRIOR-PERIOD-YEAR =
004000                                 GDTV-CURRENT-PERIOD-YEAR - 1
004100    ELSE
004200       COMPUTE GDTV-PRIOR-PERIOD-MONTH =
004300                                 GDTV-CURRENT-PERIOD-MONTH - 1
004400       MOVE GDTV-CURRENT-PERIOD-YEAR TO GDTV-PRIOR-PERIOD-YEAR.

000100*    PL-LOOK-FOR-METER-READING.CBL
000200*    LOADS METER-TABLE FROM METER-READING-FILE (ASCENDING BY
000300*    ROOM/YEAR/MONTH) AND SEARCHES IT FOR THE OVERLAY OF
000400*    UTILITY COST ONTO A ROOM'S NEW INVOICE.
000500*
000600LOAD-METER-TABLE.
000700
000800    MOVE 0 TO MTT-COUNT.
000900    OPEN INPUT METER-READING-FILE.
001000    MOVE "METER-FILE  " TO WS-FILE-ID-CHECKED.
001100    MOVE WS-METER-STATUS TO WS-STATUS-CHECKED.
001200    PERFORM ABEND-IF-BAD-STATUS.
001300
001400    PERFORM READ-METER-FILE-NEXT-RECORD.
001500    PERFORM STORE-METER-TABLE-ENTRY
001600        UNTIL METER-EOF.
001700
001800    CLOSE METER-READING-FILE.
001900*>___________________________________________________________________
002000
002100READ-METER-FILE-NEXT-RECORD.
002200
002300    READ METER-READING-FILE
002400        AT END
002500            MOVE "Y" TO W-METER-EOF.
002600*>___________________________________________________________________
002700
002800STORE-METER-TABLE-ENTRY.
002900
003000    ADD 1 TO MTT-COUNT.
003100    MOVE MR-ROOM-ID           TO MTT-ROOM-ID (MTT-COUNT).
003200    MOVE MR-YEAR               TO MTT-YEAR (MTT-COUNT).
003300    MOVE MR-MONTH              TO MTT-MONTH (MTT-COUNT).
003400    MOVE MR-ELECTRICITY-COST   TO MTT-ELECTRICITY-COST (MTT-COUNT).
003500    MOVE MR-WATER-COST         TO MTT-WATER-COST (MTT-COUNT).
003600
003700    PERFORM READ-METER-FILE-NEXT-RECORD.
003800*>___________________________________________________________________
003900
004000LOOK-FOR-METER-READING.
004100
004200    MOVE "N" TO W-FOUND-METER-RECORD.
004300
004400    IF MTT-COUNT > 0
004500       SEARCH ALL MTT-ENTRY
004600          WHEN MTT-ROOM-ID (MTT-IDX) = WS-ROOM-ID-SOUGHT
004700           AND MTT-YEAR (MTT-IDX)    = WS-YEAR-SOUGHT
004800           AND MTT-MONTH (MTT-IDX)   = WS-MONTH-SOUGHT
004900               MOVE "Y" TO W-FOUND-METER-RECORD.

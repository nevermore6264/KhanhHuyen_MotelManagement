000100*    FDSVCPRC.CBL
000200*    UTILITY TARIFF RECORD.  A NEW ROW IS ADDED EACH TIME
000300*    ELECTRIC/WATER RATES CHANGE; THE OLD ROWS STAY ON FILE
000400*    SO PAST BILLING PERIODS CAN STILL BE RECOMPUTED.
000500*
000600    FD  SERVICE-PRICE-FILE
000700        LABEL RECORDS ARE STANDARD.
000800    01  SERVICE-PRICE-RECORD.
000900        05  SP-ID                   PIC 9(09).
001000        05  SP-ROOM-PRICE           PIC S9(10)V99 COMP-3.
001100        05  SP-ELECTRICITY-PRICE    PIC S9(10)V99 COMP-3.
001200        05  SP-WATER-PRICE          PIC S9(10)V99 COMP-3.
001300        05  SP-EFFECTIVE-FROM       PIC 9(08).
001400        05  FILLER REDEFINES SP-EFFECTIVE-FROM.
001500            10  SP-EF-CCYY              PIC 9(04).
001600            10  SP-EF-MM                PIC 9(02).
001700            10  SP-EF-DD                PIC 9(02).
001800        05  FILLER                  PIC X(20).

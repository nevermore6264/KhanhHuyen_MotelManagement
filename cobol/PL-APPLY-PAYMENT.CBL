000100*    PL-APPLY-PAYMENT.CBL
000200*    LOADS PAYMENT-TABLE FROM PAYMENT-FILE (ARRIVAL SEQUENCE)
000300*    AND SUMS ALL PAYMENTS RECORDED AGAINST ONE INVOICE-ID.
000400*    ALSO TRACKS THE HIGHEST PMT-ID SEEN SO A BRAND NEW
000500*    PAYMENT CAN BE NUMBERED ONE PAST IT - THIS SHOP HAS NO
000600*    OPERATOR-MAINTAINED NUMBER-ASSIGNMENT SCREEN FOR
000700*    PAYMENTS, THE NEXT NUMBER IS JUST TAKEN OFF THE FILE.
000800*
000900LOAD-PAYMENT-TABLE.
001000
001100    MOVE 0 TO PYT-COUNT.
001200    MOVE 0 TO WS-MAX-PAYMENT-ID-SEEN.
001300    OPEN INPUT PAYMENT-FILE.
001400    MOVE "PAYMENT-FILE" TO WS-FILE-ID-CHECKED.
001500    MOVE WS-PAYMENT-STATUS TO WS-STATUS-CHECKED.
001600    PERFORM ABEND-IF-BAD-STATUS.
001700
001800    PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
001900    PERFORM STORE-PAYMENT-TABLE-ENTRY
002000        UNTIL PAYMENT-EOF.
002100
002200    CLOSE PAYMENT-FILE.
002300*>___________________________________________________________________
002400
002500READ-PAYMENT-FILE-NEXT-RECORD.
002600
002700    READ PAYMENT-FILE
002800        AT END
002900            MOVE "Y" TO W-PAYMENT-EOF.
003000*>___________________________________________________________________
003100
003200STORE-PAYMENT-TABLE-ENTRY.
003300
003400    ADD 1 TO PYT-COUNT.
003500    MOVE PMT-INVOICE-ID TO PYT-INVOICE-ID (PYT-COUNT).
003600    MOVE PMT-AMOUNT     TO PYT-AMOUNT (PYT-COUNT).
003700
003800    IF PMT-ID > WS-MAX-PAYMENT-ID-SEEN
003900       MOVE PMT-ID TO WS-MAX-PAYMENT-ID-SEEN.
004000
004100    PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
004200*>___________________________________________________________________
004300
004400SUM-PAYMENTS-FOR-INVOICE.
004500
004600    MOVE 0 TO WS-TOTAL-PAID.
004700    MOVE 1 TO WS-PYT-SUB.
004800
004900    PERFORM ADD-ONE-PAYMENT-IF-MATCH
005000        VARYING WS-PYT-SUB FROM 1 BY 1
005100        UNTIL WS-PYT-SUB > PYT-COUNT.
005200*>___________________________________________________________________
005300
005400ADD-ONE-PAYMENT-IF-MATCH.
005500
005600    IF PYT-INVOICE-ID (WS-PYT-SUB) = WS-INVOICE-ID-SOUGHT
005700       ADD PYT-AMOUNT (WS-PYT-SUB) TO WS-TOTAL-PAID.
005800*>___________________________________________________________________
005900
006000WRITE-NEW-PAYMENT-RECORD.
006100
006200    OPEN EXTEND PAYMENT-FILE.
006300    MOVE "PAYMENT-FILE" TO WS-FILE-ID-CHECKED.
006400    MOVE WS-PAYMENT-STATUS TO WS-STATUS-CHECKED.
006500    PERFORM ABEND-IF-BAD-STATUS.
006600
006700    COMPUTE PMT-ID = WS-MAX-PAYMENT-ID-SEEN + 1.
006800    MOVE WS-NEW-PMT-INVOICE-ID TO PMT-INVOICE-ID.
006900    MOVE WS-NEW-PMT-AMOUNT     TO PMT-AMOUNT.
007000    MOVE WS-NEW-PMT-METHOD     TO PMT-METHOD.
007100    MOVE GDTV-RUN-DATE-CCYYMMDD TO PMT-RECEIVED-DATE.
007200
007300    WRITE PAYMENT-RECORD.
007400
007500    CLOSE PAYMENT-FILE.
007600
007700*    THE NEW PAYMENT ALSO GOES STRAIGHT INTO PYT-ENTRY - THE
007800*    STATUS RECOMPUTE THAT FOLLOWS THIS PARAGRAPH SUMS OFF THE
007900*    TABLE, NOT OFF THE FILE, SO IT HAS TO SEE THIS PAYMENT
008000*    TOO (PR-0714).
008100
008200    ADD 1 TO PYT-COUNT.
008300    MOVE PMT-INVOICE-ID TO PYT-INVOICE-ID (PYT-COUNT).
008400    MOVE PMT-AMOUNT     TO PYT-AMOUNT (PYT-COUNT).

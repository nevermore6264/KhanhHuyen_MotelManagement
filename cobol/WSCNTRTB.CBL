000100*    WSCNTRTB.CBL
000200*    IN-MEMORY CONTRACT TABLE.  LOADED FROM CONTRACT-FILE.
000300*    KEPT IN CONTRACT-ID SEQUENCE FOR SEARCH ALL, BUT THE
000400*    ACTIVE-CONTRACT LOOKUP BY ROOM IS A SCAN (SEE
000500*    PL-LOOK-FOR-CONTRACT-RECORD.CBL) SINCE ROOM-ID IS NOT
000600*    THE SORT KEY OF THIS FILE.
000700*
000800    01  CONTRACT-TABLE-CONTROL.
000900        05  CNT-COUNT               PIC S9(08) COMP.
001000        05  CNT-MAX-ENTRIES         PIC S9(08) COMP VALUE 5000.
001100        05  FILLER                  PIC X(08).
001200    01  CONTRACT-TABLE.
001300        05  CNT-ENTRY OCCURS 5000 TIMES
001400                ASCENDING KEY IS CNT-ID
001500                INDEXED BY CNT-IDX.
001600            10  CNT-ID              PIC 9(09).
001700            10  CNT-ROOM-ID         PIC 9(09).
001800            10  CNT-TENANT-ID       PIC 9(09).
001900            10  CNT-STATUS          PIC X(20).
002000        05  FILLER                  PIC X(01).

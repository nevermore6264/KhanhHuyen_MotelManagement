000100*    WSDATE.CBL
000200*    WORKING-STORAGE USED BY PLDATE.CBL.
000300*
000400*    ORIGINALLY WRITTEN FOR THE OLD ACCOUNTS PAYABLE SUITE TO
000500*    VALIDATE AN OPERATOR-KEYED DATE - THIS SHOP HAS NO
000600*    OPERATOR-KEYED DATE ANY MORE, SO ONLY THE RUN-DATE AND
000700*    PRIOR/CURRENT-PERIOD FIELDS THAT PLDATE.CBL ACTUALLY
000800*    TOUCHES ARE CARRIED FORWARD (PR-0714 TRIMMED THE REST).
000900*    03/02/06  LP  PR-0716   THE LOW-ORDER HALF OF
001000*                             GDTV-RUN-DATE-CCYYMMDD WAS UNNAMED
001100*                             FILLER WITH NOTHING TO MOVE MM/DD
001200*                             INTO - EVERY STAMPED DATE CAME OUT
001300*                             WITH GARBAGE MONTH/DAY.  NAMED IT
001400*                             GDTV-RUN-MMDD AND SET IT IN
001500*                             GET-CURRENT-RUN-DATE.
001600*
001700    01  GDTV-RUN-DATE-YYMMDD        PIC 9(6).
001800    01  FILLER REDEFINES GDTV-RUN-DATE-YYMMDD.
001900        05  GDTV-RUN-YY             PIC 99.
002000        05  GDTV-RUN-MM             PIC 99.
002100        05  GDTV-RUN-DD             PIC 99.
002200
002300    01  GDTV-RUN-DATE-CCYYMMDD      PIC 9(8).
002400    01  FILLER REDEFINES GDTV-RUN-DATE-CCYYMMDD.
002500        05  GDTV-RUN-CCYY           PIC 9999.
002600        05  GDTV-RUN-MMDD           PIC 9(4).
002700        05  GDTV-RUN-MMDD-R REDEFINES GDTV-RUN-MMDD.
002800            10  GDTV-RUN-MMDD-MM    PIC 99.
002900            10  GDTV-RUN-MMDD-DD    PIC 99.
003000
003100    77  GDTV-CURRENT-PERIOD-MONTH   PIC 99.
003200    77  GDTV-CURRENT-PERIOD-YEAR    PIC 9(4).
003300    77  GDTV-PRIOR-PERIOD-MONTH     PIC 99.
003400    77  GDTV-PRIOR-PERIOD-YEAR      PIC 9(4).
003500
003600    77  GDTV-DUMMY                  PIC X.

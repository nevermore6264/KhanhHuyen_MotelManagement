000100*    PL-LOOK-FOR-CONTRACT-RECORD.CBL
000200*    LOADS CONTRACT-TABLE FROM CONTRACT-FILE AND SCANS IT FOR
000300*    THE ACTIVE CONTRACT ON A GIVEN ROOM.  ROOM-ID IS NOT THE
000400*    SORT KEY OF THIS FILE SO A SCAN IS USED INSTEAD OF
000500*    SEARCH ALL - AT MOST ONE ACTIVE CONTRACT PER ROOM IS
000600*    EXPECTED SO THE FIRST MATCH FOUND IS TAKEN.
000700*
000800LOAD-CONTRACT-TABLE.
000900
001000    MOVE 0 TO CNT-COUNT.
001100    OPEN INPUT CONTRACT-FILE.
001200    MOVE "CONTRACT-FILE" TO WS-FILE-ID-CHECKED.
001300    MOVE WS-CNTRCT-STATUS TO WS-STATUS-CHECKED.
001400    PERFORM ABEND-IF-BAD-STATUS.
001500
001600    PERFORM READ-CNTRCT-FILE-NEXT-RECORD.
001700    PERFORM STORE-CNTRCT-TABLE-ENTRY
001800        UNTIL CNTRCT-EOF.
001900
002000    CLOSE CONTRACT-FILE.
002100*>___________________________________________________________________
002200
002300READ-CNTRCT-FILE-NEXT-RECORD.
002400
002500    READ CONTRACT-FILE
002600        AT END
002700            MOVE "Y" TO W-CNTRCT-EOF.
002800*>___________________________________________________________________
002900
003000STORE-CNTRCT-TABLE-ENTRY.
003100
003200    ADD 1 TO CNT-COUNT.
003300    MOVE CN-ID          TO CNT-ID (CNT-COUNT).
003400    MOVE CN-ROOM-ID     TO CNT-ROOM-ID (CNT-COUNT).
003500    MOVE CN-TENANT-ID   TO CNT-TENANT-ID (CNT-COUNT).
003600    MOVE CN-STATUS      TO CNT-STATUS (CNT-COUNT).
003700
003800    PERFORM READ-CNTRCT-FILE-NEXT-RECORD.
003900*>___________________________________________________________________
004000
004100LOOK-FOR-ACTIVE-CONTRACT-BY-ROOM.
004200
004300    MOVE "N" TO W-FOUND-CNTRCT-RECORD.
004400    MOVE 1 TO WS-CNT-SUB.
004500
004600    PERFORM SCAN-ONE-CNTRCT-ENTRY
004700        VARYING WS-CNT-SUB FROM 1 BY 1
004800        UNTIL WS-CNT-SUB > CNT-COUNT
004900           OR FOUND-CNTRCT-RECORD.
005000*>___________________________________________________________________
005100
005200SCAN-ONE-CNTRCT-ENTRY.
005300
005400    IF CNT-ROOM-ID (WS-CNT-SUB) = WS-ROOM-ID-SOUGHT
005500       AND CNT-STATUS (WS-CNT-SUB) = "ACTIVE"
005600       MOVE "Y"                        TO W-FOUND-CNTRCT-RECORD
005700       MOVE CNT-TENANT-ID (WS-CNT-SUB) TO WS-CONTRACT-TENANT-ID.

000100*    FDPAYMNT.CBL
000200*    PAYMENT RECORD.  ONE ROW PER PAYMENT RECEIVED AGAINST
000300*    AN INVOICE - AN INVOICE MAY HAVE SEVERAL.
000400*
000500    FD  PAYMENT-FILE
000600        LABEL RECORDS ARE STANDARD.
000700    01  PAYMENT-RECORD.
000800        05  PMT-ID                  PIC 9(09).
000900        05  PMT-INVOICE-ID          PIC 9(09).
001000        05  PMT-AMOUNT              PIC S9(10)V99 COMP-3.
001100        05  PMT-METHOD              PIC X(20).
001200        05  PMT-RECEIVED-DATE       PIC 9(08).
001300        05  FILLER REDEFINES PMT-RECEIVED-DATE.
001400            10  PMT-RD-CCYY             PIC 9(04).
001500            10  PMT-RD-MM               PIC 9(02).
001600            10  PMT-RD-DD               PIC 9(02).
001700        05  FILLER                  PIC X(19).

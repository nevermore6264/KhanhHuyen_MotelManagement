000100*    PLGENERAL.CBL
000200*    SHARED BATCH HOUSEKEEPING PARAGRAPHS.  THE CALLING
000300*    PROGRAM MUST DEFINE WS-FILE-ID-CHECKED PIC X(12) AND
000400*    WS-STATUS-CHECKED PIC XX IN WORKING-STORAGE BEFORE USING
000500*    ABEND-IF-BAD-STATUS.
000600*
000700*    CHANGE LOG
000800*    09/14/93  DO  PR-1187   WRITTEN - PULLED OUT OF THE OLD
000900*                            CLEAR-SCREEN/JUMP-LINE SCREEN PAIR SO
001000*                            THE BATCH SUITE HAS SOMEWHERE TO PUT
001100*                            ITS OWN HOUSEKEEPING.
001200*    07/02/01  TM  CR-2241   ADDED ABEND-IF-BAD-STATUS FOR THE NEW
001300*                            MOTEL BILLING RUNS - THE OLD SUITE
001400*                            NEVER CHECKED FILE STATUS BECAUSE
001500*                            EVERYTHING WAS INVALID-KEY ON ISAM.
001600*
001700DISPLAY-RUN-BANNER.
001800
001900    DISPLAY "----------------------------------------------".
002000    DISPLAY WS-PROGRAM-BANNER.
002100    DISPLAY "RUN DATE: " GDTV-RUN-DATE-CCYYMMDD.
002200    DISPLAY "----------------------------------------------".
002300*>___________________________________________________________________
002400
002500ABEND-IF-BAD-STATUS.
002600
002700    IF WS-STATUS-CHECKED NOT = "00" AND NOT = "10"
002800       DISPLAY "*** I/O ERROR ON " WS-FILE-ID-CHECKED
002900               " STATUS = " WS-STATUS-CHECKED " *** RUN ABORTED"
003000       MOVE 16 TO RETURN-CODE
003100       STOP RUN.

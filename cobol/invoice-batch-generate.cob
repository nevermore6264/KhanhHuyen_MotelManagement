000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVOICE-BATCH-GENERATE.
000300 AUTHOR.        L. PRZYBYLSKI.
000400 INSTALLATION.  RIVERBEND LODGING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  07/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*
001100*    THIS MODULE IS THE HEART OF THE MONTHLY BILLING RUN.  GIVEN A
001200*    TARGET MONTH/YEAR, IT WALKS EVERY ACTIVE CONTRACT AND, FOR
001300*    EACH ROOM THAT DOES NOT ALREADY HAVE AN INVOICE FOR THAT
001400*    PERIOD, BUILDS ONE - ROOM CHARGE FROM THE ROOM MASTER, UTILITY
001500*    CHARGES FROM WHATEVER METER READING WAS POSTED FOR THE PERIOD,
001600*    IF ANY.
001700*
001800*    07/14/87  LP  PR-0102   WRITTEN.  MANAGEMENT WANTED ONE JOB
001900*                             THAT COULD BE RE-RUN FOR ANY MONTH TO
002000*                             PRODUCE THAT MONTH'S INVOICES, RATHER
002100*                             THAN A CLERK KEYING EACH ONE BY HAND
002200*                             OFF THE RENT ROLL.
002300*    01/30/90  RH  PR-0388   ADDED THE DUPLICATE-INVOICE CHECK
002400*                             AFTER TWO ROOMS GOT BILLED TWICE FOR
002500*                             THE SAME MONTH ON A RERUN.
002600*    08/11/92  LP  PR-0655   METER-READING OVERLAY ADDED SO A
002700*                             ROOM WITH A READING ALREADY POSTED
002800*                             DOESN'T GO OUT WITH ZERO UTILITY
002900*                             COST ON THE MONTHLY RUN.
003000*    03/11/98  RH  SCR-0512  RUN-DATE WINDOWING FOR Y2K - SEE
003100*                             PLDATE.CBL.
003200*    09/17/01  TM  CR-2241   CONVERTED FROM THE OLD MENU-CALLED
003300*                             SHAPE TO A LINKAGE-PARAMETER
003400*                             SUBPROGRAM SO THE DRIVER CAN CALL IT
003500*                             ONCE PER BILLING PERIOD.
003600*    05/06/04  JQ  CR-2911   CREATED-COUNT NOW PASSED BACK TO THE
003700*                             CALLER INSTEAD OF JUST DISPLAYED -
003800*                             THE DRIVER WANTS BOTH PERIOD TOTALS
003900*                             ON ONE LINE AT END OF RUN.
004000*    03/02/06  LP  PR-0715   LOAD-CONTRACT-TABLE WAS BEING CALLED
004100*                             WITH NO COPY OF THE LIBRARY THAT
004200*                             DEFINES IT - THE MONTHLY RUN WAS
004300*                             ABENDING WITH AN UNDEFINED PARAGRAPH.
004400*                             ADDED THE MISSING COPY.
004500*    03/02/06  LP  PR-0718   WIDENED THE REMARKS AROUND THE
004600*                             GENERATE PARAGRAPH AFTER A NEW HIRE
004700*                             MISREAD THE THREE GUARD CLAUSES AS
004800*                             DEAD CODE AND ALMOST DELETED THEM -
004900*                             EACH ONE SKIPS A DIFFERENT REASON A
005000*                             CONTRACT SHOULD NOT BE BILLED THIS
005100*                             PERIOD, THEY ARE NOT REDUNDANT.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*    FOUR MASTERS ARE READ THIS RUN - ROOM AND CONTRACT TO KNOW
006100*    WHO OWES WHAT, METER TO KNOW THIS MONTH'S UTILITY USAGE,
006200*    AND INVOICE TO CHECK FOR (AND ADD TO) THIS PERIOD'S BILLING.
006300     COPY "SLROOM.CBL".
006400     COPY "SLCNTRCT.CBL".
006500     COPY "SLMETER.CBL".
006600     COPY "SLINVOIC.CBL".
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100*    RECORD LAYOUTS LIVE IN THE COPYBOOKS THEMSELVES - SEE
007200*    FDROOM.CBL, FDCNTRCT.CBL, FDMETER.CBL AND FDINVOIC.CBL.
007300     COPY "FDROOM.CBL".
007400     COPY "FDCNTRCT.CBL".
007500     COPY "FDMETER.CBL".
007600     COPY "FDINVOIC.CBL".
007700
007800 WORKING-STORAGE SECTION.
007900
008000*    ALL FOUR MASTERS ARE LOADED INTO TABLES BEFORE ANY GENERATION
008100*    LOGIC RUNS - THIS PROGRAM NEVER RE-READS A MASTER DIRECTLY
008200*    ONCE ITS TABLE IS BUILT, IT ONLY SEARCHES THE TABLE.
008300     COPY "WSROOMTB.CBL".
008400     COPY "WSCNTRTB.CBL".
008500     COPY "WSMETRTB.CBL".
008600     COPY "WSINVCTB.CBL".
008700     COPY "WSDATE.CBL".
008800
008900*    RUN-START BANNER - SEE DISPLAY-RUN-BANNER IN PLGENERAL.CBL.
009000     01  WS-PROGRAM-BANNER       PIC X(40)
009100             VALUE "MONTHLY INVOICE GENERATION - ONE PERIOD".
009200
009300*    FILE-STATUS WORK AREA FOR THE ABEND CHECK IN PLGENERAL.CBL -
009400*    SHARED BY ALL FOUR LOAD-*-TABLE PARAGRAPHS THIS PROGRAM CALLS.
009500     01  WS-FILE-ID-CHECKED      PIC X(12).
009600     01  WS-STATUS-CHECKED       PIC XX.
009700
009800*    ONE STATUS-KEY PER MASTER OPENED THIS RUN.
009900     01  WS-ROOM-STATUS          PIC XX.
010000     01  WS-CNTRCT-STATUS        PIC XX.
010100     01  WS-METER-STATUS         PIC XX.
010200     01  WS-INVOICE-STATUS       PIC XX.
010300*    SET WHEN THE NEW-INVOICE OUTPUT FILE IS OPENED BY
010400*    WRITE-INVOICE-TABLE-TO-NEW-FILE, NOT THE MASTER READ ABOVE.
010500     01  WS-NEW-INVOICE-STATUS   PIC XX.
010600
010700*    END-OF-FILE SWITCHES FOR THE FOUR TABLE-LOAD PASSES.
010800     01  W-ROOM-EOF              PIC X VALUE "N".
010900         88  ROOM-EOF                VALUE "Y".
011000     01  W-CNTRCT-EOF            PIC X VALUE "N".
011100         88  CNTRCT-EOF              VALUE "Y".
011200     01  W-METER-EOF             PIC X VALUE "N".
011300         88  METER-EOF               VALUE "Y".
011400     01  W-INVOICE-EOF           PIC X VALUE "N".
011500         88  INVOICE-EOF             VALUE "Y".
011600
011700*    FOUND-SWITCHES SET BY THE FOUR LOOK-FOR-*-RECORD PARAGRAPHS
011800*    THIS PROGRAM PERFORMS ONCE PER ACTIVE CONTRACT (SEE 4000-
011900*    BELOW).
012000     01  W-FOUND-ROOM-RECORD     PIC X.
012100         88  FOUND-ROOM-RECORD       VALUE "Y".
012200     01  W-FOUND-CNTRCT-RECORD   PIC X.
012300         88  FOUND-CNTRCT-RECORD     VALUE "Y".
012400     01  W-FOUND-METER-RECORD    PIC X.
012500         88  FOUND-METER-RECORD      VALUE "Y".
012600     01  W-FOUND-INVOICE-RECORD  PIC X.
012700         88  FOUND-INVOICE-RECORD    VALUE "Y".
012800
012900*    SEARCH KEYS MOVED IN BEFORE EACH LOOK-FOR-*-RECORD CALL.
013000     01  WS-ROOM-ID-SOUGHT       PIC 9(09).
013100     01  WS-YEAR-SOUGHT          PIC 9(04).
013200     01  WS-MONTH-SOUGHT         PIC 99.
013300     01  WS-CONTRACT-TENANT-ID   PIC 9(09).
013400     01  WS-INVOICE-ID-SOUGHT    PIC 9(09).
013500
013600*    SUBSCRIPTS - ALL COMP, ALL BUMPED ONCE PER TABLE ENTRY.
013700     01  WS-CNT-SUB              PIC S9(08) COMP.
013800     01  WS-ITT-SUB              PIC S9(08) COMP.
013900     01  WS-INVOICE-FOUND-SUB    PIC S9(08) COMP.
014000     01  WS-WRITE-SUB            PIC S9(08) COMP.
014100
014200*    HIGHEST INVOICE-ID SEEN SO FAR IN THE TABLE - THE NEXT NEW
014300*    INVOICE IS SIMPLY ONE HIGHER THAN THIS (SEE 4000- BELOW).
014400     01  WS-MAX-INVOICE-ID-SEEN  PIC 9(09) VALUE 0.
014500
014600*    ONE NEW-INVOICE WORK AREA, FILLED IN PIECE BY PIECE BY
014700*    4000-GENERATE-FOR-ACTIVE-CONTRACTS BEFORE IT IS HANDED TO
014800*    APPEND-NEW-INVOICE-ENTRY.
014900     01  WS-NEW-INV-ID           PIC 9(09).
015000     01  WS-NEW-INV-ROOM-ID      PIC 9(09).
015100     01  WS-NEW-INV-TENANT-ID    PIC 9(09).
015200     01  WS-NEW-INV-MONTH        PIC 99.
015300     01  WS-NEW-INV-YEAR         PIC 9(04).
015400*    ROOM CHARGE COMES STRAIGHT OFF THE ROOM MASTER'S CURRENT
015500*    PRICE - IT IS NOT PRORATED FOR PARTIAL MONTHS.
015600     01  WS-NEW-INV-ROOM-COST    PIC S9(10)V99 COMP-3.
015700*    UTILITY CHARGES DEFAULT TO ZERO AND ARE ONLY FILLED IN IF A
015800*    METER READING WAS FOUND FOR THE PERIOD (PR-0655).
015900     01  WS-NEW-INV-ELECTRIC-COST PIC S9(10)V99 COMP-3.
016000     01  WS-NEW-INV-WATER-COST   PIC S9(10)V99 COMP-3.
016100     01  WS-NEW-INV-TOTAL        PIC S9(10)V99 COMP-3.
016200
016300*    DISPLAY EDIT FOR THE END-OF-RUN INVOICE-COUNT MESSAGE.
016400     01  WS-CREATED-DISPLAY      PIC ZZZZZZ9.
016500
016600 LINKAGE SECTION.
016700
016800*    TARGET PERIOD SUPPLIED BY THE CALLER (CR-2241) - THIS
016900*    PROGRAM NO LONGER PROMPTS AN OPERATOR FOR IT.
017000     01  LK-TARGET-MONTH         PIC 99.
017100     01  LK-TARGET-YEAR          PIC 9(04).
017200*    HANDED BACK TO THE CALLER SO THE END-OF-RUN LINE CAN SHOW
017300*    BOTH PERIODS' TOTALS TOGETHER (CR-2911).
017400     01  LK-CREATED-COUNT        PIC S9(08) COMP.
017500*>_____________________________________________________________
017600
017700 PROCEDURE DIVISION USING LK-TARGET-MONTH LK-TARGET-YEAR
017800                          LK-CREATED-COUNT.
017900
018000*    OVERALL SHAPE: LOAD ALL FOUR MASTERS, THEN SCAN EVERY
018100*    CONTRACT ROW EXACTLY ONCE AND DECIDE, ROW BY ROW, WHETHER A
018200*    NEW INVOICE IS NEEDED.  NEW INVOICES ACCUMULATE IN THE
018300*    INVOICE TABLE AND ARE WRITTEN TO THE MASTER ONLY IF AT LEAST
018400*    ONE WAS ACTUALLY CREATED.
018500 000-MAIN-LINE.
018600
018700     MOVE 0 TO LK-CREATED-COUNT.
018800     PERFORM GET-CURRENT-RUN-DATE.
018900     PERFORM DISPLAY-RUN-BANNER.
019000     DISPLAY "TARGET PERIOD: " LK-TARGET-MONTH "/" LK-TARGET-YEAR.
019100
019200*    ALL FOUR TABLES ARE LOADED IN FULL BEFORE THE FIRST CONTRACT
019300*    IS EXAMINED - THIS PROGRAM DOES NOT WORK OFF A MATCHED
019400*    SORTED STREAM THE WAY THE OLD BATCH JOBS DID.
019500     PERFORM LOAD-ROOM-TABLE.
019600     PERFORM LOAD-CONTRACT-TABLE.
019700     PERFORM LOAD-METER-TABLE.
019800     PERFORM LOAD-INVOICE-TABLE.
019900
020000     MOVE 1 TO WS-CNT-SUB.
020100
020200*    ONE PASS OVER EVERY CONTRACT ROW - 4000- DECIDES ROW BY ROW
020300*    WHETHER A NEW INVOICE GETS APPENDED TO THE IN-MEMORY TABLE.
020400     PERFORM 4000-GENERATE-FOR-ACTIVE-CONTRACTS THRU 4000-EXIT
020500         VARYING WS-CNT-SUB FROM 1 BY 1
020600         UNTIL WS-CNT-SUB > CNT-COUNT.
020700
020800*    ONLY REWRITE THE INVOICE MASTER IF SOMETHING WAS ACTUALLY
020900*    CREATED - A ZERO-CREATED RUN (EVERY ROOM ALREADY BILLED)
021000*    LEAVES THE MASTER UNTOUCHED RATHER THAN SORTING A FILE THAT
021100*    DID NOT CHANGE.
021200     IF LK-CREATED-COUNT > 0
021300        PERFORM WRITE-INVOICE-TABLE-TO-NEW-FILE
021400        SORT INVOICE-SORT-FILE
021500            ON ASCENDING KEY SRT-ROOM-ID SRT-YEAR SRT-MONTH
021600            USING NEW-INVOICE-FILE
021700            GIVING INVOICE-FILE.
021800
021900     MOVE LK-CREATED-COUNT TO WS-CREATED-DISPLAY.
022000     DISPLAY WS-CREATED-DISPLAY " INVOICE(S) CREATED FOR PERIOD "
022100             LK-TARGET-MONTH "/" LK-TARGET-YEAR.
022200
022300*    LINKAGE-PARAMETER SUBPROGRAM SINCE CR-2241 - GOBACK, NOT
022400*    STOP RUN, SO CONTROL RETURNS TO THE CALLING DRIVER.
022500     GOBACK.
022600*>_____________________________________________________________
022700
022800*    ONE PASS PER ACTIVE CONTRACT ROW.  THREE SEPARATE GUARD
022900*    CLAUSES BELOW EACH SKIP THE ROW FOR A DIFFERENT REASON -
023000*    THEY ARE NOT REDUNDANT WITH EACH OTHER (PR-0718):
023100*      1) THE CONTRACT ITSELF IS NOT ACTIVE
023200*      2) THE ROOM ON THE CONTRACT NO LONGER EXISTS ON FILE
023300*      3) THIS ROOM ALREADY HAS AN INVOICE FOR THE TARGET PERIOD
023400 4000-GENERATE-FOR-ACTIVE-CONTRACTS.
023500
023600*    GUARD 1 - ONLY ACTIVE CONTRACTS ARE BILLED.  A CONTRACT
023700*    THAT HAS EXPIRED OR BEEN TERMINATED SHOULD NOT GENERATE A
023800*    NEW CHARGE FOR THIS OR ANY LATER PERIOD.
023900     IF CNT-STATUS (WS-CNT-SUB) NOT = "ACTIVE"
024000        GO TO 4000-EXIT.
024100
024200     MOVE CNT-ROOM-ID (WS-CNT-SUB) TO WS-ROOM-ID-SOUGHT.
024300     PERFORM LOOK-FOR-ROOM-RECORD.
024400
024500*    GUARD 2 - A CONTRACT ROW REFERENCING A ROOM NO LONGER ON
024600*    THE ROOM MASTER IS A DATA PROBLEM FOR THE BUSINESS OFFICE
024700*    TO CHASE DOWN, NOT SOMETHING THIS RUN SHOULD BILL AGAINST.
024800     IF NOT FOUND-ROOM-RECORD
024900        GO TO 4000-EXIT.
025000
025100*    GUARD 3 - RULE: (ROOM-ID, MONTH, YEAR) IS A UNIQUE INVOICE
025200*    KEY.  A RERUN OF THE SAME PERIOD MUST NOT DOUBLE-BILL A
025300*    ROOM THAT ALREADY HAS AN INVOICE FOR IT (PR-0388).
025400     MOVE LK-TARGET-YEAR  TO WS-YEAR-SOUGHT.
025500     MOVE LK-TARGET-MONTH TO WS-MONTH-SOUGHT.
025600     PERFORM LOOK-FOR-INVOICE-BY-PERIOD.
025700
025800     IF FOUND-INVOICE-RECORD
025900        GO TO 4000-EXIT.
026000
026100*    NEXT INVOICE-ID IS SIMPLY ONE HIGHER THAN THE HIGHEST SEEN
026200*    SO FAR - THERE IS NO SEPARATE ID-ASSIGNMENT TABLE.
026300     COMPUTE WS-NEW-INV-ID = WS-MAX-INVOICE-ID-SEEN + 1.
026400     MOVE WS-NEW-INV-ID           TO WS-MAX-INVOICE-ID-SEEN.
026500     MOVE CNT-ROOM-ID (WS-CNT-SUB)   TO WS-NEW-INV-ROOM-ID.
026600     MOVE CNT-TENANT-ID (WS-CNT-SUB) TO WS-NEW-INV-TENANT-ID.
026700     MOVE LK-TARGET-MONTH         TO WS-NEW-INV-MONTH.
026800     MOVE LK-TARGET-YEAR          TO WS-NEW-INV-YEAR.
026900
027000*    ROOM CHARGE IS THE ROOM MASTER'S CURRENT PRICE AS OF THE
027100*    RUN DATE - NOT WHATEVER PRICE WAS IN EFFECT WHEN THE
027200*    CONTRACT WAS SIGNED.
027300     MOVE RMT-CURRENT-PRICE (RMT-IDX) TO WS-NEW-INV-ROOM-COST.
027400     MOVE 0 TO WS-NEW-INV-ELECTRIC-COST.
027500     MOVE 0 TO WS-NEW-INV-WATER-COST.
027600
027700     PERFORM LOOK-FOR-METER-READING.
027800
027900*    UTILITY CHARGES REMAIN ZERO IF NO READING HAS BEEN POSTED
028000*    YET FOR THIS ROOM/PERIOD - THE ROOM STILL GETS BILLED FOR
028100*    RENT ON SCHEDULE, THE UTILITY LINES JUST CATCH UP LATER
028200*    WHEN METER-READING-POST RUNS (PR-0655).
028300     IF FOUND-METER-RECORD
028400        MOVE MTT-ELECTRICITY-COST (MTT-IDX) TO WS-NEW-INV-ELECTRIC-COST
028500        MOVE MTT-WATER-COST (MTT-IDX)       TO WS-NEW-INV-WATER-COST.
028600
028700     COMPUTE WS-NEW-INV-TOTAL = WS-NEW-INV-ROOM-COST
028800                                + WS-NEW-INV-ELECTRIC-COST
028900                                + WS-NEW-INV-WATER-COST.
029000
029100*    NEW ROW IS APPENDED TO THE IN-MEMORY INVOICE TABLE HERE -
029200*    IT IS NOT WRITTEN TO THE MASTER UNTIL 000-MAIN-LINE'S
029300*    END-OF-RUN SORT/REWRITE STEP.
029400     PERFORM APPEND-NEW-INVOICE-ENTRY.
029500     ADD 1 TO LK-CREATED-COUNT.
029600
029700 4000-EXIT.
029800     EXIT.
029900*>_____________________________________________________________
030000
030100*    SHARED LIBRARIES PULLED IN AT THE BOTTOM OF THE PROGRAM, AS
030200*    THIS SHOP HAS ALWAYS DONE IT - PLGENERAL.CBL FOR THE RUN
030300*    BANNER AND ABEND CHECK, PLDATE.CBL FOR THE RUN-DATE
030400*    ARITHMETIC, THE FOUR PL-LOOK-FOR-* LIBRARIES FOR THE TABLE
030500*    LOOKUPS, AND PL-REWRITE-INVOICE-TABLE.CBL FOR THE END-OF-RUN
030600*    WRITE-BACK.
030700 COPY "PLGENERAL.CBL".
030800 COPY "PLDATE.CBL".
030900 COPY "PL-LOOK-FOR-ROOM-RECORD.CBL".
031000 COPY "PL-LOOK-FOR-CONTRACT-RECORD.CBL".
031100 COPY "PL-LOOK-FOR-METER-READING.CBL".
031200 COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
031300 COPY "PL-REWRITE-INVOICE-TABLE.CBL".
031400*>_____________________________________________________________

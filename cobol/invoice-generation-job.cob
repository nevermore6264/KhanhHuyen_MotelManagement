000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVOICE-GENERATION-JOB.
000300 AUTHOR.        R. HALVORSEN.
000400 INSTALLATION.  RIVERBEND LODGING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  07/20/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*
001100*    THIS IS THE TOP-LEVEL DECK ENTRY FOR THE NIGHTLY BILLING RUN.
001200*    IT OWNS NO FILES OF ITS OWN - IT WORKS OUT THE PRIOR AND
001300*    CURRENT BILLING PERIODS FROM TODAY'S DATE, CALLS THE INVOICE
001400*    GENERATOR ONCE FOR EACH, AND LOGS HOW MANY INVOICES CAME OUT
001500*    OF EACH CALL SO THE OPERATOR HAS A RECORD IN THE MORNING.
001600*
001700*    07/20/87  RH  PR-0104   WRITTEN.  BEFORE THIS, SOMEONE HAD TO
001800*                             REMEMBER TO RUN THE INVOICE JOB BY
001900*                             HAND EVERY MONTH - THIS JOB PUTS THE
002000*                             SCHEDULING LOGIC IN ONE PLACE SO THE
002100*                             NIGHTLY RUN DECK CAN JUST CALL IT.
002200*    01/30/90  RH  PR-0388   NOW CALLS THE GENERATOR TWICE - ONCE
002300*                             FOR THE PRIOR MONTH SO A LATE
002400*                             METER-READING POST STILL GETS
002500*                             PICKED UP, ONCE FOR THE CURRENT
002600*                             MONTH.
002700*    03/11/98  RH  SCR-0512  RUN-DATE WINDOWING FOR Y2K - SEE
002800*                             PLDATE.CBL.
002900*    05/06/04  JQ  CR-2911   DISPLAYS BOTH PERIOD TOTALS AT END
003000*                             OF RUN FOR THE OPERATOR LOG.
003100*    03/02/06  LP  PR-0714   ADDED THE ONE-LINE COMBINED SUMMARY
003200*                             SO THE NIGHTLY OPERATOR LOG HAS A
003300*                             SINGLE GREPPABLE LINE INSTEAD OF
003400*                             TWO SEPARATE DISPLAYS.
003500*    03/02/06  LP  PR-0719   BROKE THE CALL LOGIC OUT INTO ITS OWN
003600*                             PARAGRAPH AND ADDED A SANITY CHECK ON
003700*                             THE COMPUTED MONTH - PLDATE.CBL HAD A
003800*                             BUG ONCE (PR-0716) THAT LEFT A BAD
003900*                             MONTH/DAY IN THE RUN-DATE FIELDS, AND
004000*                             THIS JOB WOULD HAVE HAPPILY CALLED
004100*                             THE GENERATOR WITH GARBAGE.  NOW IT
004200*                             REFUSES TO CALL OUT ON A MONTH THAT
004300*                             ISN'T 01-12.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    NO FILES OWNED DIRECTLY BY THIS PROGRAM - IT ONLY SCHEDULES
005200*    THE WORK MODULE, WHICH OWNS ITS OWN FILE SET.  THIS SHOP HAS
005300*    ALWAYS KEPT THE TOP-LEVEL SCHEDULER FILE-FREE SO THE FILE
005400*    LAYOUT CAN CHANGE UNDERNEATH IT WITHOUT TOUCHING THIS DECK
005500*    ENTRY.
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000*    RUN-DATE AND BOTH BILLING-PERIOD FIELDS COME FROM HERE - SEE
006100*    PLDATE.CBL'S GET-CURRENT-RUN-DATE AND COMPUTE-BILLING-PERIODS
006200*    PARAGRAPHS, PERFORMED BELOW IN 000-MAIN-LINE.
006300     COPY "WSDATE.CBL".
006400
006500*    RUN-START BANNER FOR THE OPERATOR LOG.
006600     01  WS-PROGRAM-BANNER       PIC X(40)
006700             VALUE "MONTHLY INVOICE GENERATION - SCHEDULER".
006800
006900*    MOVED INTO BEFORE EACH CALL TO INVOICE-BATCH-GENERATE -
007000*    ONE PAIR SERVES BOTH THE PRIOR-PERIOD AND CURRENT-PERIOD
007100*    CALLS, SINCE THEY NEVER RUN AT THE SAME TIME.
007200     01  WS-CALL-MONTH           PIC 99.
007300     01  WS-CALL-YEAR            PIC 9(04).
007400
007500*    RETURNED-COUNT AREAS - ONE PER CALL, SO BOTH PERIOD TOTALS
007600*    SURVIVE TO THE END-OF-RUN SUMMARY LINE TOGETHER (CR-2911).
007700     01  WS-PRIOR-CREATED-COUNT  PIC S9(08) COMP VALUE 0.
007800     01  WS-CURRENT-CREATED-COUNT PIC S9(08) COMP VALUE 0.
007900
008000*    ONE-SHOT RETURN AREA FOR 1000-CALL-GENERATOR-FOR-PERIOD -
008100*    MOVED OUT TO WS-PRIOR-CREATED-COUNT OR
008200*    WS-CURRENT-CREATED-COUNT RIGHT AFTER EACH PERFORM SINCE
008300*    BOTH CALLS SHARE THIS SAME AREA (PR-0719).
008400     01  WS-CALL-CREATED-COUNT   PIC S9(08) COMP VALUE 0.
008500
008600*    EDITED VERSIONS OF THE TWO COUNTS ABOVE, USED BOTH FOR THE
008700*    TWO SEPARATE DISPLAY LINES AND FOR THE ONE-LINE STRING
008800*    BUILT FOR THE OPERATOR LOG (PR-0714).
008900     01  WS-TOTAL-DISPLAY-AREA.
009000         05  WS-PRIOR-DISPLAY    PIC ZZZZZZ9.
009100         05  FILLER              PIC X(01).
009200         05  WS-CURRENT-DISPLAY  PIC ZZZZZZ9.
009300         05  FILLER              PIC X(20).
009400
009500*    THE COMBINED, GREPPABLE SUMMARY LINE ITSELF - BUILT BY
009600*    STRING-ING THE TWO EDITED COUNTS ABOVE INTO ONE 35-BYTE
009700*    LINE (PR-0714).  DEFINED AS A REDEFINES RATHER THAN A
009800*    SEPARATE 01 SO IT SHARES STORAGE WITH THE DISPLAY AREA
009900*    RATHER THAN DUPLICATING IT.
010000     01  WS-TOTAL-COMBINED-AREA REDEFINES WS-TOTAL-DISPLAY-AREA.
010100         05  WS-TOTAL-COMBINED-LINE      PIC X(35).
010200*>_____________________________________________________________
010300
010400 PROCEDURE DIVISION.
010500
010600*    OVERALL SHAPE: FIGURE OUT THE PRIOR AND CURRENT BILLING
010700*    PERIODS FROM TODAY'S DATE, CALL THE GENERATOR ONCE FOR
010800*    EACH, THEN LOG BOTH RESULTS.  EACH CALL GOES THROUGH
010900*    1000- SO A BAD COMPUTED MONTH CANNOT REACH THE GENERATOR
011000*    (PR-0719).
011100 000-MAIN-LINE.
011200
011300     PERFORM GET-CURRENT-RUN-DATE.
011400     PERFORM COMPUTE-BILLING-PERIODS.
011500     DISPLAY "----------------------------------------------".
011600     DISPLAY WS-PROGRAM-BANNER.
011700     DISPLAY "RUN DATE: " GDTV-RUN-DATE-CCYYMMDD.
011800     DISPLAY "----------------------------------------------".
011900
012000*    PRIOR-PERIOD CALL FIRST - THIS CATCHES A METER READING
012100*    THAT WAS POSTED LATE AND MISSED LAST MONTH'S RUN (PR-0388).
012200     MOVE GDTV-PRIOR-PERIOD-MONTH TO WS-CALL-MONTH.
012300     MOVE GDTV-PRIOR-PERIOD-YEAR  TO WS-CALL-YEAR.
012400     PERFORM 1000-CALL-GENERATOR-FOR-PERIOD THRU 1000-EXIT.
012500     MOVE WS-CALL-CREATED-COUNT TO WS-PRIOR-CREATED-COUNT.
012600
012700*    CURRENT-PERIOD CALL SECOND - THE NORMAL MONTHLY BILLING.
012800     MOVE GDTV-CURRENT-PERIOD-MONTH TO WS-CALL-MONTH.
012900     MOVE GDTV-CURRENT-PERIOD-YEAR  TO WS-CALL-YEAR.
013000     PERFORM 1000-CALL-GENERATOR-FOR-PERIOD THRU 1000-EXIT.
013100     MOVE WS-CALL-CREATED-COUNT TO WS-CURRENT-CREATED-COUNT.
013200
013300     MOVE WS-PRIOR-CREATED-COUNT   TO WS-PRIOR-DISPLAY.
013400     MOVE WS-CURRENT-CREATED-COUNT TO WS-CURRENT-DISPLAY.
013500     DISPLAY "PRIOR-PERIOD INVOICES CREATED:  " WS-PRIOR-DISPLAY.
013600     DISPLAY "CURRENT-PERIOD INVOICES CREATED: " WS-CURRENT-DISPLAY.
013700
013800*    ONE COMBINED LINE FOR THE OPERATOR LOG, ADDED SO THE NIGHT
013900*    SHIFT CAN GREP ONE LINE INSTEAD OF TWO (PR-0714).
014000     STRING "RUN TOTALS - PRIOR: " WS-PRIOR-DISPLAY
014100            "  CURRENT: " WS-CURRENT-DISPLAY
014200            INTO WS-TOTAL-COMBINED-LINE.
014300     DISPLAY WS-TOTAL-COMBINED-LINE.
014400
014500*    STANDALONE JOB, NOT A LINKAGE-PARAMETER SUBPROGRAM - THIS
014600*    IS THE TOP OF THE RUN DECK, SO STOP RUN IS CORRECT HERE
014700*    (COMPARE TO INVOICE-BATCH-GENERATE.CBL, WHICH USES GOBACK
014800*    BECAUSE IT IS CALLED FROM THIS PROGRAM).
014900     STOP RUN.
015000*>_____________________________________________________________
015100
015200*    ONE CALL TO INVOICE-BATCH-GENERATE, GUARDED AGAINST A
015300*    COMPUTED MONTH OUTSIDE 01-12.  ADDED AFTER PR-0716 SHOWED
015400*    THAT A DATE-ARITHMETIC BUG ELSEWHERE COULD HAND THIS JOB A
015500*    BAD MONTH WITHOUT ANY OTHER WARNING (PR-0719) - IF THAT EVER
015600*    HAPPENS AGAIN, THIS JOB SKIPS THE CALL INSTEAD OF PASSING
015700*    GARBAGE DOWNSTREAM.
015800 1000-CALL-GENERATOR-FOR-PERIOD.
015900
016000     MOVE 0 TO WS-CALL-CREATED-COUNT.
016100
016200     IF WS-CALL-MONTH < 1 OR WS-CALL-MONTH > 12
016300        DISPLAY "INVOICE-GENERATION-JOB: BAD PERIOD MONTH "
016400                WS-CALL-MONTH " - SKIPPING CALL"
016500        GO TO 1000-EXIT.
016600
016700     CALL "INVOICE-BATCH-GENERATE" USING WS-CALL-MONTH WS-CALL-YEAR
016800                                          WS-CALL-CREATED-COUNT.
016900
017000 1000-EXIT.
017100     EXIT.
017200*>_____________________________________________________________
017300
017400*    SHARED RUN-DATE PARAGRAPHS - SEE PLDATE.CBL.
017500 COPY "PLDATE.CBL".
017600*>_____________________________________________________________

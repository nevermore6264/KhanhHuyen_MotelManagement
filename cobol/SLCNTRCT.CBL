000100*    SLCNTRCT.CBL
000200*    FILE-CONTROL ENTRY FOR THE LEASE CONTRACT MASTER FILE.
000300*    SORTED ASCENDING BY CONTRACT-ID.  FILTERED TO STATUS =
000400*    ACTIVE WHEN LOADED FOR BILLING (SEE PL-LOOK-FOR-CONTRACT).
000500*
000600    SELECT CONTRACT-FILE
000700        ASSIGN TO CNTRCMST
000800        ORGANIZATION IS SEQUENTIAL
000900        ACCESS MODE IS SEQUENTIAL
001000        FILE STATUS IS WS-CNTRCT-STATUS.
